000100*===============================================================*
000110* PROGRAM NAME:    CSVIMP
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 08/04/97  DAVID QUINTERO  CREATED.  READS THE CATALOG CSV       DQ080497
000180*                           UPLOAD, VALIDATES THE HEADER AGAINST
000190*                           THE FIELD DICTIONARY, CALLS CSVCHEK
000200*                           ONCE PER DATA ROW, PRINTS THE
000210*                           VALIDATION REPORT.
000220* 08/12/97  DAVID QUINTERO  ID AND ENTITY COLUMNS ARE STRUCTURAL -DQ081297
000230*                           THEY WILL NEVER APPEAR IN THE FIELD
000240*                           DICTIONARY, SO HEADER VALIDATION NOW
000250*                           SKIPS THEM.
000260* 09/09/97  DAVID QUINTERO  CALLS CSVCHEK FOR REQUIRED-FIELD AND  DQ090997
000270*                           VOCABULARY CHECKING, PER ROW, RATHER
000280*                           THAN DOING IT INLINE HERE.
000290* 04/30/01  ED ACKERMAN     ADDED ROWS-INVALID COUNT TO THE RUN   EA043001
000300*                           SUMMARY LINE - OPERATIONS WANTED A
000310*                           QUICK PASS/FAIL WITHOUT READING THE
000320*                           WHOLE REPORT.
000330* 02/09/99  ED ACKERMAN     Y2K - WS-CURRENT-YY WIDENED, SEE      EA020999
000340*                           COPYLIB DATESTMP.
000350* 02/14/01  ED ACKERMAN     REQUEST #4455 - 8000-SPLIT-CSV-LINE   EA021401
000360*                           NOW STRIPS THE DOUBLE QUOTES EVERY
000370*                           UPLOAD VALUE ARRIVES WRAPPED IN -
000380*                           EVERY ROW WAS FAILING HEADER
000390*                           VALIDATION AGAINST THE QUOTE MARKS.
000400* 07/15/02  ED ACKERMAN     REQUEST #4470 - THE 08/12/97 NOTE     EA071502
000410*                           ABOVE WAS WRONG.  ID IS A NORMAL
000420*                           FIELD-DICTIONARY ENTRY FOR EVERY
000430*                           MODEL EXCEPT ENTITY.  2110 NOW READS
000440*                           THE MODEL OFF A NEW RUN-CONTROL CARD
000450*                           (RUNCTL) INSTEAD OF HARD-CODING ID
000460*                           AND ENTITY AS COLUMN NAMES, AND 2121
000470*                           EXCEPTS FILES FROM THE DICTIONARY
000480*                           SCAN THE SAME WAY CSVCHEK NOW EXCEPTS
000490*                           IT FROM THE REQUIRED-FIELD CHECK.
000500* 07/22/02  ED ACKERMAN     REQUEST #4471 - DETAIL-LINE NOW       EA072202
000510*                           CARRIES THE ROW'S OWN ID COLUMN VALUE
000520*                           SO A FAILING ROW ON THE VALIDATION
000530*                           REPORT CAN BE TRACED BACK TO THE
000540*                           CATALOG OBJECT WITHOUT COUNTING LINES
000550*                           BACK TO THE ROW NUMBER.
000560*===============================================================*
000570 IDENTIFICATION DIVISION.
000580 PROGRAM-ID.    CSVIMP.
000590 AUTHOR.        DAVID QUINTERO.
000600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000610 DATE-WRITTEN.  08/04/97.
000620 DATE-COMPILED.
000630 SECURITY.      NON-CONFIDENTIAL.
000640*===============================================================*
000650 ENVIRONMENT DIVISION.
000660*---------------------------------------------------------------*
000670 CONFIGURATION SECTION.
000680*---------------------------------------------------------------*
000690 SOURCE-COMPUTER. IBM-3081.
000700 OBJECT-COMPUTER. IBM-3081.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730*---------------------------------------------------------------*
000740 INPUT-OUTPUT SECTION.
000750*---------------------------------------------------------------*
000760 FILE-CONTROL.
000770     SELECT CSV-IN-FILE
000780         ASSIGN TO CSVIN
000790         FILE STATUS IS CSV-STATUS.
000800     SELECT FIELD-DICT-FILE
000810         ASSIGN TO FLDDICT
000820         FILE STATUS IS FDD-STATUS.
000830     SELECT VOCAB-FILE
000840         ASSIGN TO VOCAB
000850         FILE STATUS IS VOC-STATUS.
000860     SELECT VALIDATION-REPORT-FILE
000870         ASSIGN TO VALRPT.
000880     SELECT RUN-CONTROL-FILE
000890         ASSIGN TO RUNCTL
000900         FILE STATUS IS RCF-STATUS.
000910*===============================================================*
000920 DATA DIVISION.
000930*---------------------------------------------------------------*
000940 FILE SECTION.
000950*---------------------------------------------------------------*
000960 FD  CSV-IN-FILE RECORDING MODE F.
000970 01  CSV-IN-RECORD                   PIC X(200).
000980*---------------------------------------------------------------*
000990 FD  FIELD-DICT-FILE RECORDING MODE F.
001000 01  FD-FIELD-DICT-RECORD.
001010     05  FD-FDD-FIELD-NAME           PIC X(20).
001020     05  FD-FDD-REQUIRED-FLAG        PIC X(01).
001030     05  FD-FDD-CSV-EXCLUDED         PIC X(01).
001040     05  FILLER                      PIC X(18).
001050*---------------------------------------------------------------*
001060 FD  VOCAB-FILE RECORDING MODE F.
001070 01  FD-VOCAB-RECORD.
001080     05  FD-VCR-VOCAB-ID             PIC X(20).
001090     05  FD-VCR-TERM-ID              PIC X(20).
001100*---------------------------------------------------------------*
001110 FD  VALIDATION-REPORT-FILE RECORDING MODE F.
001120 01  PRINT-RECORD.
001130     05  PRINT-LINE                  PIC X(132).
001140*---------------------------------------------------------------*
001150* RUN-CONTROL-FILE - ONE CARD PER RUN, TELLS THIS PROGRAM WHICH
001160* OBJECT MODEL THE UPLOAD IS FOR.  REQUEST #4470 - SEE TOP LOG.
001170 FD  RUN-CONTROL-FILE RECORDING MODE F.
001180 01  RUN-CONTROL-RECORD.
001190     05  RCR-MODEL-NAME              PIC X(12).
001200     05  FILLER                      PIC X(68).
001210*---------------------------------------------------------------*
001220 WORKING-STORAGE SECTION.
001230*---------------------------------------------------------------*
001240 COPY CSVREC.
001250 COPY FLDDIC.
001260 COPY VOCTAB.
001270 COPY CSVLNK.
001280 COPY DATESTMP.
001290 COPY PRTCTL.
001300*---------------------------------------------------------------*
001310 01  PRINT-LINES.
001320     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
001330*---------------------------------------------------------------*
001340 01  DETAIL-LINE.
001350*---------------------------------------------------------------*
001360* 07/22/02 EA - REQUEST #4471, DL-OBJECT-ID ADDED - SEE TOP LOG.
001370     05  DL-ROW-NUMBER                PIC ZZZZZ9.
001380     05  FILLER                       PIC X(02) VALUE SPACE.
001390     05  DL-OBJECT-ID                 PIC X(20).
001400     05  FILLER                       PIC X(02) VALUE SPACE.
001410     05  DL-VALID-FLAG                PIC X(07).
001420     05  FILLER                       PIC X(02) VALUE SPACE.
001430     05  DL-MISSING-FIELDS            PIC X(40).
001440     05  FILLER                       PIC X(02) VALUE SPACE.
001450     05  DL-INVALID-FIELDS            PIC X(40).
001460*---------------------------------------------------------------*
001470 01  HEADING-LINES.
001480*---------------------------------------------------------------*
001490     05  HEADING-LINE-1.
001500         10  FILLER      PIC X(07) VALUE ' DATE: '.
001510         10  HL1-MONTH   PIC 9(02).
001520         10  FILLER      PIC X(01) VALUE '/'.
001530         10  HL1-DAY     PIC 9(02).
001540         10  FILLER      PIC X(01) VALUE '/'.
001550         10  HL1-YEAR    PIC 9(04).
001560         10  FILLER      PIC X(03) VALUE SPACE.
001570         10  FILLER      PIC X(20) VALUE 'CATALOG CSV UPLOAD -'.
001580         10  FILLER      PIC X(20) VALUE ' VALIDATION REPORT  '.
001590         10  FILLER      PIC X(20) VALUE '                    '.
001600         10  FILLER      PIC X(13) VALUE '        PAGE:'.
001610         10  HL1-PAGE-COUNT           PIC ZZ9.
001620     05  HEADING-LINE-2.
001630         10  FILLER      PIC X(07) VALUE '   ROW '.
001640         10  FILLER      PIC X(02) VALUE SPACE.
001650         10  FILLER      PIC X(20) VALUE
001660             'OBJECT ID           '.
001670         10  FILLER      PIC X(02) VALUE SPACE.
001680         10  FILLER      PIC X(07) VALUE 'STATUS '.
001690         10  FILLER      PIC X(02) VALUE SPACE.
001700         10  FILLER      PIC X(40) VALUE
001710             'MISSING FIELDS                         '.
001720         10  FILLER      PIC X(02) VALUE SPACE.
001730         10  FILLER      PIC X(40) VALUE
001740             'INVALID FIELDS                         '.
001750*---------------------------------------------------------------*
001760 01  SUMMARY-LINE.
001770*---------------------------------------------------------------*
001780     05  FILLER                      PIC X(14) VALUE
001790         'ROWS READ    :'.
001800     05  SL-ROWS-READ                PIC ZZZZZ9.
001810     05  FILLER                      PIC X(20) VALUE SPACE.
001820 01  SUMMARY-LINE-2 REDEFINES SUMMARY-LINE.
001830     05  SL2-LABEL                   PIC X(14).
001840     05  SL2-ROWS-VALID              PIC ZZZZZ9.
001850     05  FILLER                      PIC X(20).
001860*---------------------------------------------------------------*
001870 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001880*---------------------------------------------------------------*
001890     05  CSV-STATUS                  PIC X(02) VALUE '00'.
001900     05  FDD-STATUS                  PIC X(02) VALUE '00'.
001910     05  VOC-STATUS                  PIC X(02) VALUE '00'.
001920     05  RCF-STATUS                  PIC X(02) VALUE '00'.
001930     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
001940         88  END-OF-FILE                        VALUE 'Y'.
001950     05  FDD-EOF-SW                  PIC X(01) VALUE 'N'.
001960         88  FDD-END-OF-FILE                     VALUE 'Y'.
001970     05  VOC-EOF-SW                  PIC X(01) VALUE 'N'.
001980         88  VOC-END-OF-FILE                     VALUE 'Y'.
001990     05  HEADER-BAD-SW               PIC X(01) VALUE 'N'.
002000         88  HEADER-IS-BAD                       VALUE 'Y'.
002010     05  WS-RUN-MODEL-NAME           PIC X(12) VALUE SPACES.
002020         88  WS-RUN-MODEL-IS-ENTITY      VALUE 'entity      '.
002030     05  WS-SCAN-PTR                 PIC 9(03) COMP VALUE 1.
002040     05  WS-ROWS-READ                PIC 9(06) COMP VALUE 0.
002050     05  WS-ROWS-READ-ALPHA REDEFINES
002060             WS-ROWS-READ            PIC X(04).
002070     05  WS-ROWS-VALID               PIC 9(06) COMP VALUE 0.
002080     05  WS-ROWS-INVALID             PIC 9(06) COMP VALUE 0.
002090     05  FILLER                      PIC X(04).
002100*---------------------------------------------------------------*
002110*    WS-DATE-TIME-ACCEPT-AREA IS SIZED TO EXACTLY MATCH WHAT
002120*    ACCEPT FROM DATE HANDS BACK - NO FILLER PAD HERE.
002130 01  WS-DATE-TIME-ACCEPT-AREA.
002140     05  WS-ACCEPT-YY                PIC 9(02).
002150     05  WS-ACCEPT-MM                PIC 9(02).
002160     05  WS-ACCEPT-DD                PIC 9(02).
002170*---------------------------------------------------------------*
002180* SCRATCH AREA FOR 8100-STRIP-ONE-COLUMN-QUOTES - EVERY UPLOAD
002190* VALUE ARRIVES DOUBLE-QUOTE WRAPPED PER THE SHOP'S CSV STANDARD,
002200* SO THE QUOTES (AND ANY DOUBLED-QUOTE ESCAPE INSIDE) HAVE TO
002210* COME OFF BEFORE THE VALUE IS FIT TO COMPARE OR VALIDATE.
002220 77  WS-QUOTE-STRIP-INPUT            PIC X(60).
002230 77  WS-QUOTE-STRIP-OUTPUT           PIC X(60).
002240 77  WS-TOKEN-LENGTH                 PIC 9(02) COMP VALUE 0.
002250 77  WS-STRIP-SCAN-POS               PIC 9(02) COMP VALUE 0.
002260 77  WS-STRIP-SCAN-PTR               PIC 9(02) COMP VALUE 0.
002270 77  WS-STRIP-OUT-PTR                PIC 9(02) COMP VALUE 0.
002280* 07/22/02 EA - REQUEST #4471, SEE TOP LOG.
002290 77  WS-OBJECT-ID-MATCH-SW           PIC X(01) VALUE 'N'.
002300     88  WS-OBJECT-ID-IS-MATCHED         VALUE 'Y'.
002310*===============================================================*
002320 PROCEDURE DIVISION.
002330*---------------------------------------------------------------*
002340 0000-MAIN-PROCESSING.
002350*---------------------------------------------------------------*
002360     PERFORM 1000-INITIALIZATION.
002370     PERFORM 2000-READ-HEADER-ROW.
002380     PERFORM 2100-VALIDATE-HEADER-ROW.
002390     IF HEADER-IS-BAD
002400         PERFORM 9900-ABEND-RUN
002410     END-IF.
002420     PERFORM 3000-READ-DATA-ROW.
002430     PERFORM 3100-PROCESS-ONE-DATA-ROW
002440         UNTIL END-OF-FILE.
002450     PERFORM 5000-PRINT-SUMMARY-LINES.
002460     PERFORM 6000-CLOSE-FILES.
002470     GOBACK.
002480*---------------------------------------------------------------*
002490* BANNER - 1000 SERIES OPENS FILES, LOADS THE FIELD DICTIONARY
002500* AND VOCABULARY TABLES, AND STAMPS THE REPORT HEADING DATE.
002510*---------------------------------------------------------------*
002520 1000-INITIALIZATION.
002530*---------------------------------------------------------------*
002540     OPEN INPUT  CSV-IN-FILE
002550                 FIELD-DICT-FILE
002560                 RUN-CONTROL-FILE
002570                 VOCAB-FILE.
002580     OPEN OUTPUT VALIDATION-REPORT-FILE.
002590     PERFORM 1150-LOAD-RUN-MODEL.
002600     PERFORM 1100-ACCEPT-RUN-DATE.
002610     MOVE WS-CURRENT-MM TO HL1-MONTH.
002620     MOVE WS-CURRENT-DD TO HL1-DAY.
002630     MOVE WS-CURRENT-YY TO HL1-YEAR.
002640     PERFORM 1200-LOAD-FIELD-DICTIONARY.
002650     PERFORM 1250-LOAD-VOCABULARY.
002660*---------------------------------------------------------------*
002670 1100-ACCEPT-RUN-DATE.
002680*---------------------------------------------------------------*
002690     ACCEPT WS-DATE-TIME-ACCEPT-AREA FROM DATE.
002700     IF WS-ACCEPT-YY < 50
002710         COMPUTE WS-CURRENT-YY = 2000 + WS-ACCEPT-YY
002720     ELSE
002730         COMPUTE WS-CURRENT-YY = 1900 + WS-ACCEPT-YY
002740     END-IF.
002750     MOVE WS-ACCEPT-MM TO WS-CURRENT-MM.
002760     MOVE WS-ACCEPT-DD TO WS-CURRENT-DD.
002770*---------------------------------------------------------------*
002780* 07/15/02 EA - REQUEST #4470, SEE TOP LOG.  ONE-CARD READ OF
002790* THE RUN-CONTROL FILE, TELLS US WHICH MODEL THIS UPLOAD IS FOR
002800* SO 2110 KNOWS WHEN THE ID HEADER IS ALLOWED.
002810 1150-LOAD-RUN-MODEL.
002820*---------------------------------------------------------------*
002830     READ RUN-CONTROL-FILE
002840         AT END MOVE SPACES TO RUN-CONTROL-RECORD.
002850     MOVE RCR-MODEL-NAME TO WS-RUN-MODEL-NAME.
002860*---------------------------------------------------------------*
002870 1200-LOAD-FIELD-DICTIONARY.
002880*---------------------------------------------------------------*
002890     MOVE 0 TO WS-DICT-COUNT.
002900     READ FIELD-DICT-FILE
002910         AT END MOVE 'Y' TO FDD-EOF-SW.
002920     PERFORM 1210-FILE-ONE-DICT-ENTRY
002930         UNTIL FDD-END-OF-FILE.
002940*---------------------------------------------------------------*
002950 1210-FILE-ONE-DICT-ENTRY.
002960*---------------------------------------------------------------*
002970     ADD 1 TO WS-DICT-COUNT.
002980     SET DICT-IDX TO WS-DICT-COUNT.
002990     MOVE FD-FDD-FIELD-NAME    TO DCT-FIELD-NAME(DICT-IDX).
003000     MOVE FD-FDD-REQUIRED-FLAG TO DCT-REQUIRED-FLAG(DICT-IDX).
003010     MOVE FD-FDD-CSV-EXCLUDED  TO DCT-CSV-EXCLUDED(DICT-IDX).
003020     READ FIELD-DICT-FILE
003030         AT END MOVE 'Y' TO FDD-EOF-SW.
003040*---------------------------------------------------------------*
003050 1250-LOAD-VOCABULARY.
003060*---------------------------------------------------------------*
003070     MOVE 0 TO WS-VOCAB-COUNT.
003080     READ VOCAB-FILE
003090         AT END MOVE 'Y' TO VOC-EOF-SW.
003100     PERFORM 1260-FILE-ONE-VOCAB-ENTRY
003110         UNTIL VOC-END-OF-FILE.
003120*---------------------------------------------------------------*
003130 1260-FILE-ONE-VOCAB-ENTRY.
003140*---------------------------------------------------------------*
003150     ADD 1 TO WS-VOCAB-COUNT.
003160     SET VOC-IDX TO WS-VOCAB-COUNT.
003170     MOVE FD-VCR-VOCAB-ID TO VOC-VOCAB-ID(VOC-IDX).
003180     MOVE FD-VCR-TERM-ID  TO VOC-TERM-ID(VOC-IDX).
003190     READ VOCAB-FILE
003200         AT END MOVE 'Y' TO VOC-EOF-SW.
003210*---------------------------------------------------------------*
003220* BANNER - 2000 SERIES READS AND VALIDATES THE HEADER ROW.
003230*---------------------------------------------------------------*
003240 2000-READ-HEADER-ROW.
003250*---------------------------------------------------------------*
003260     READ CSV-IN-FILE INTO CSV-LINE-RECORD
003270         AT END MOVE 'Y' TO END-OF-FILE-SW.
003280     PERFORM 8000-SPLIT-CSV-LINE.
003290     MOVE CSV-COLUMN-COUNT TO CSV-HEADER-COUNT.
003300     PERFORM 2010-COPY-ONE-HEADER-NAME
003310         VARYING CSV-HDR-IDX FROM 1 BY 1
003320         UNTIL CSV-HDR-IDX > CSV-HEADER-COUNT.
003330*---------------------------------------------------------------*
003340 2010-COPY-ONE-HEADER-NAME.
003350*---------------------------------------------------------------*
003360     MOVE CSV-COLUMN-VALUE(CSV-HDR-IDX) TO
003370             CSV-HEADER-NAME(CSV-HDR-IDX).
003380*---------------------------------------------------------------*
003390 2100-VALIDATE-HEADER-ROW.
003400*---------------------------------------------------------------*
003410     PERFORM 2110-VALIDATE-ONE-HEADER-NAME
003420         VARYING CSV-HDR-IDX FROM 1 BY 1
003430         UNTIL CSV-HDR-IDX > CSV-HEADER-COUNT.
003440*---------------------------------------------------------------*
003450 2110-VALIDATE-ONE-HEADER-NAME.
003460*---------------------------------------------------------------*
003470* 07/15/02 EA - REQUEST #4470, SEE TOP LOG.  THE ID HEADER IS
003480* ONLY STRUCTURAL WHEN THIS RUN'S MODEL CARD SAYS ENTITY - IT IS
003490* A NORMAL FIELD-DICTIONARY ENTRY FOR EVERY OTHER MODEL, AND THE
003500* OLD HARD-CODED "ENTITY" HEADER EXEMPTION NEVER BELONGED HERE.
003510     IF CSV-HEADER-NAME(CSV-HDR-IDX) = 'ID'
003520        AND WS-RUN-MODEL-IS-ENTITY
003530         CONTINUE
003540     ELSE
003550         PERFORM 2120-FIND-HEADER-IN-DICTIONARY
003560     END-IF.
003570*---------------------------------------------------------------*
003580 2120-FIND-HEADER-IN-DICTIONARY.
003590*---------------------------------------------------------------*
003600     SET DICT-IDX TO 1.
003610     SET WS-SCAN-PTR TO 0.
003620     PERFORM 2121-TEST-ONE-DICTIONARY-NAME
003630         VARYING DICT-IDX FROM 1 BY 1
003640         UNTIL DICT-IDX > WS-DICT-COUNT
003650            OR WS-SCAN-PTR > 0.
003660     IF WS-SCAN-PTR = 0
003670         SET HEADER-IS-BAD TO TRUE
003680         DISPLAY 'CSVIMP - UNKNOWN HEADER COLUMN - '
003690                  CSV-HEADER-NAME(CSV-HDR-IDX)
003700     END-IF.
003710*---------------------------------------------------------------*
003720 2121-TEST-ONE-DICTIONARY-NAME.
003730*---------------------------------------------------------------*
003740* 07/15/02 EA - REQUEST #4470 - FILES IS REMOVED FROM THE
003750* DICTIONARY BEFORE HEADERS ARE MATCHED, SAME EXCEPTION
003760* CSVCHEK NOW HONORS FOR REQUIRED FIELDS.
003770     IF DCT-FIELD-NAME(DICT-IDX) = CSV-HEADER-NAME(CSV-HDR-IDX)
003780        AND DCT-FIELD-NAME(DICT-IDX) NOT = 'FILES'
003790         SET WS-SCAN-PTR TO 1
003800     END-IF.
003810*---------------------------------------------------------------*
003820* BANNER - 3000 SERIES READS EACH DATA ROW, CALLS CSVCHEK, AND
003830* PRINTS ONE DETAIL LINE PER ROW ON THE VALIDATION REPORT.
003840*---------------------------------------------------------------*
003850 3000-READ-DATA-ROW.
003860*---------------------------------------------------------------*
003870     READ CSV-IN-FILE INTO CSV-LINE-RECORD
003880         AT END MOVE 'Y' TO END-OF-FILE-SW.
003890*---------------------------------------------------------------*
003900 3100-PROCESS-ONE-DATA-ROW.
003910*---------------------------------------------------------------*
003920     ADD 1 TO WS-ROWS-READ.
003930     MOVE WS-ROWS-READ TO CKL-ROW-NUMBER.
003940     PERFORM 8000-SPLIT-CSV-LINE.
003950     PERFORM 3110-FIND-ROW-OBJECT-ID.
003960     CALL 'CSVCHEK' USING CSV-CHECK-LINKAGE
003970                           CSV-COLUMN-AREA
003980                           CSV-HEADER-AREA
003990                           FIELD-DICT-TABLE-AREA
004000                           VOCAB-TABLE-AREA.
004010     IF CKL-ROW-VALID
004020         ADD 1 TO WS-ROWS-VALID
004030         MOVE 'VALID  ' TO DL-VALID-FLAG
004040     ELSE
004050         ADD 1 TO WS-ROWS-INVALID
004060         MOVE 'INVALID' TO DL-VALID-FLAG
004070     END-IF.
004080     MOVE WS-ROWS-READ             TO DL-ROW-NUMBER.
004090     MOVE CKL-MISSING-FIELD-LIST   TO DL-MISSING-FIELDS.
004100     MOVE CKL-INVALID-FIELD-LIST   TO DL-INVALID-FIELDS.
004110     MOVE DETAIL-LINE              TO NEXT-REPORT-LINE.
004120     PERFORM 9000-PRINT-REPORT-LINE.
004130     PERFORM 3000-READ-DATA-ROW.
004140*---------------------------------------------------------------*
004150* 07/22/02 EA - REQUEST #4471, SEE TOP LOG.  FINDS THE ROW'S OWN
004160* ID COLUMN VALUE SO THE VALIDATION REPORT CAN NAME THE OBJECT.
004170 3110-FIND-ROW-OBJECT-ID.
004180*---------------------------------------------------------------*
004190     MOVE SPACES TO DL-OBJECT-ID.
004200     MOVE 'N'    TO WS-OBJECT-ID-MATCH-SW.
004210     PERFORM 3111-TEST-ONE-ID-COLUMN
004220         VARYING CSV-HDR-IDX FROM 1 BY 1
004230         UNTIL CSV-HDR-IDX > CSV-HEADER-COUNT
004240            OR WS-OBJECT-ID-IS-MATCHED.
004250*---------------------------------------------------------------*
004260 3111-TEST-ONE-ID-COLUMN.
004270*---------------------------------------------------------------*
004280     IF CSV-HEADER-NAME(CSV-HDR-IDX) = 'ID'
004290         MOVE CSV-COLUMN-VALUE(CSV-HDR-IDX) TO DL-OBJECT-ID
004300         SET WS-OBJECT-ID-IS-MATCHED TO TRUE
004310     END-IF.
004320*---------------------------------------------------------------*
004330* BANNER - 5000 SERIES PRINTS THE TRAILING COUNT LINES.
004340*---------------------------------------------------------------*
004350 5000-PRINT-SUMMARY-LINES.
004360*---------------------------------------------------------------*
004370     MOVE WS-ROWS-READ  TO SL-ROWS-READ.
004380     MOVE SUMMARY-LINE  TO NEXT-REPORT-LINE.
004390     PERFORM 9000-PRINT-REPORT-LINE.
004400     MOVE WS-ROWS-VALID TO SL2-ROWS-VALID.
004410     MOVE 'ROWS VALID   :' TO SL2-LABEL.
004420     MOVE SUMMARY-LINE-2 TO NEXT-REPORT-LINE.
004430     PERFORM 9000-PRINT-REPORT-LINE.
004440     DISPLAY 'CSVIMP - ROWS READ    ' WS-ROWS-READ.
004450     DISPLAY 'CSVIMP - ROWS VALID   ' WS-ROWS-VALID.
004460     DISPLAY 'CSVIMP - ROWS INVALID ' WS-ROWS-INVALID.
004470*---------------------------------------------------------------*
004480 6000-CLOSE-FILES.
004490*---------------------------------------------------------------*
004500     CLOSE CSV-IN-FILE
004510           FIELD-DICT-FILE
004520           VOCAB-FILE
004530           RUN-CONTROL-FILE
004540           VALIDATION-REPORT-FILE.
004550*---------------------------------------------------------------*
004560* BANNER - 8000 SERIES SPLITS ONE COMMA-DELIMITED CSV LINE INTO
004570* THE COLUMN TABLE, THEN STRIPS THE DOUBLE QUOTES THE UPLOAD
004580* WRAPS AROUND EVERY VALUE.  SAME IDIOM CSVCHEK'S SIBLING
004590* PROGRAMS USE - KEPT AS A LOCAL PARAGRAPH RATHER THAN A CALL,
004600* SHOP HABIT.
004610 8000-SPLIT-CSV-LINE.
004620*---------------------------------------------------------------*
004630     MOVE 0 TO CSV-COLUMN-COUNT.
004640     UNSTRING CSV-LINE-RECORD DELIMITED BY ','
004650         INTO CSV-COLUMN-VALUE(1)
004660              CSV-COLUMN-VALUE(2)
004670              CSV-COLUMN-VALUE(3)
004680              CSV-COLUMN-VALUE(4)
004690              CSV-COLUMN-VALUE(5)
004700              CSV-COLUMN-VALUE(6)
004710         TALLYING IN CSV-COLUMN-COUNT.
004720     PERFORM 8100-STRIP-ONE-COLUMN-QUOTES
004730         VARYING CSV-COL-IDX FROM 1 BY 1
004740         UNTIL CSV-COL-IDX > CSV-COLUMN-COUNT.
004750*---------------------------------------------------------------*
004760* 02/14/01 EA - REQUEST #4455, QUOTE STRIP ADDED, SEE TOP LOG.
004770 8100-STRIP-ONE-COLUMN-QUOTES.
004780*---------------------------------------------------------------*
004790     MOVE CSV-COLUMN-VALUE(CSV-COL-IDX) TO WS-QUOTE-STRIP-INPUT.
004800     PERFORM 8110-FIND-TOKEN-LENGTH.
004810     MOVE SPACES TO WS-QUOTE-STRIP-OUTPUT.
004820     SET WS-STRIP-OUT-PTR TO 0.
004830     IF WS-TOKEN-LENGTH > 1
004840        AND WS-QUOTE-STRIP-INPUT(1:1) = '"'
004850        AND WS-QUOTE-STRIP-INPUT(WS-TOKEN-LENGTH:1) = '"'
004860         SET WS-STRIP-SCAN-PTR TO 2
004870         PERFORM 8120-COPY-ONE-STRIPPED-CHAR
004880             UNTIL WS-STRIP-SCAN-PTR > WS-TOKEN-LENGTH - 1
004890     ELSE
004900         MOVE WS-QUOTE-STRIP-INPUT TO WS-QUOTE-STRIP-OUTPUT
004910     END-IF.
004920     MOVE WS-QUOTE-STRIP-OUTPUT TO CSV-COLUMN-VALUE(CSV-COL-IDX).
004930*---------------------------------------------------------------*
004940 8110-FIND-TOKEN-LENGTH.
004950*---------------------------------------------------------------*
004960     MOVE 0  TO WS-TOKEN-LENGTH.
004970     MOVE 61 TO WS-STRIP-SCAN-POS.
004980     PERFORM 8111-SCAN-BACK-ONE-CHAR
004990         UNTIL WS-STRIP-SCAN-POS = 1 OR WS-TOKEN-LENGTH > 0.
005000*---------------------------------------------------------------*
005010 8111-SCAN-BACK-ONE-CHAR.
005020*---------------------------------------------------------------*
005030     SUBTRACT 1 FROM WS-STRIP-SCAN-POS.
005040     IF WS-QUOTE-STRIP-INPUT(WS-STRIP-SCAN-POS:1) NOT = SPACE
005050         MOVE WS-STRIP-SCAN-POS TO WS-TOKEN-LENGTH
005060     END-IF.
005070*---------------------------------------------------------------*
005080 8120-COPY-ONE-STRIPPED-CHAR.
005090*---------------------------------------------------------------*
005100     IF WS-QUOTE-STRIP-INPUT(WS-STRIP-SCAN-PTR:1) = '"'
005110        AND WS-STRIP-SCAN-PTR < WS-TOKEN-LENGTH - 1
005120        AND WS-QUOTE-STRIP-INPUT(WS-STRIP-SCAN-PTR + 1:1) = '"'
005130         ADD 1 TO WS-STRIP-OUT-PTR
005140         MOVE '"' TO WS-QUOTE-STRIP-OUTPUT(WS-STRIP-OUT-PTR:1)
005150         ADD 2 TO WS-STRIP-SCAN-PTR
005160     ELSE
005170         ADD 1 TO WS-STRIP-OUT-PTR
005180         MOVE WS-QUOTE-STRIP-INPUT(WS-STRIP-SCAN-PTR:1) TO
005190                 WS-QUOTE-STRIP-OUTPUT(WS-STRIP-OUT-PTR:1)
005200         ADD 1 TO WS-STRIP-SCAN-PTR
005210     END-IF.
005220*---------------------------------------------------------------*
005230 9000-PRINT-REPORT-LINE.
005240*---------------------------------------------------------------*
005250     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
005260         PERFORM 9100-PRINT-HEADING-LINES
005270     END-IF.
005280     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
005290     PERFORM 9120-WRITE-PRINT-LINE.
005300*---------------------------------------------------------------*
005310 9100-PRINT-HEADING-LINES.
005320*---------------------------------------------------------------*
005330     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
005340     MOVE HEADING-LINE-1       TO PRINT-LINE.
005350     PERFORM 9110-WRITE-TOP-OF-PAGE.
005360     MOVE 2                    TO LINE-SPACEING.
005370     MOVE HEADING-LINE-2       TO PRINT-LINE.
005380     PERFORM 9120-WRITE-PRINT-LINE.
005390     ADD  1                    TO PAGE-COUNT.
005400     MOVE 1                    TO LINE-SPACEING.
005410     MOVE 5                    TO LINE-COUNT.
005420*---------------------------------------------------------------*
005430 9110-WRITE-TOP-OF-PAGE.
005440*---------------------------------------------------------------*
005450     WRITE PRINT-RECORD
005460         AFTER ADVANCING PAGE.
005470     MOVE SPACE                TO PRINT-LINE.
005480*---------------------------------------------------------------*
005490 9120-WRITE-PRINT-LINE.
005500*---------------------------------------------------------------*
005510     WRITE PRINT-RECORD
005520         AFTER ADVANCING LINE-SPACEING.
005530     MOVE SPACE                TO PRINT-LINE.
005540     ADD  1                    TO LINE-COUNT.
005550     MOVE 1                    TO LINE-SPACEING.
005560*---------------------------------------------------------------*
005570 9900-ABEND-RUN.
005580*---------------------------------------------------------------*
005590     DISPLAY 'CSVIMP - HEADER ROW FAILED VALIDATION - ABEND'.
005600     CLOSE CSV-IN-FILE FIELD-DICT-FILE VOCAB-FILE
005610           RUN-CONTROL-FILE VALIDATION-REPORT-FILE.
005620     MOVE 16 TO RETURN-CODE.
005630     GOBACK.
