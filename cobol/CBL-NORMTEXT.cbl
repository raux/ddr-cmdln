000100*===============================================================*
000200* PROGRAM NAME:    NORMTEXT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/15/97  DAVID QUINTERO  CREATED FOR CSV BATCH UTILITIES.      DQ091597
000900*                           CALLED BY CSVIMP/CSVEXP TO CLEAN UP
001000*                           A FIELD VALUE BEFORE IT GOES OUT TO
001100*                           THE REPORT OR THE EXPORT FILE.
001200* 09/18/97  DAVID QUINTERO  LONE CR (NO FOLLOWING LF) NOW ALSO    DQ091897
001300*                           MAPPED TO THE TWO-CHARACTER ESCAPE -
001400*                           SOME UPLOADS CAME IN MAC-STYLE.
001500* 09/22/97  DAVID QUINTERO  IF THE VALUE ALREADY HAS THE TWO-     DQ092297
001600*                           CHARACTER ESCAPE IN IT SOMEWHERE, WE
001700*                           NOW LEAVE THE WHOLE FIELD ALONE - A
001800*                           SECOND PASS WAS DOUBLE-ESCAPING.
001900* 02/09/99  ED ACKERMAN     Y2K - REVIEWED. NO DATE FIELDS IN THISEA020999
002000*                           SUBPROGRAM, NO CHANGE REQUIRED.
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    NORMTEXT.
002400 AUTHOR.        DAVID QUINTERO.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  09/15/97.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*===============================================================*
003900 DATA DIVISION.
004000*---------------------------------------------------------------*
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------*
004300 01  WS-INPUT-WORK.
004400     05  WS-INPUT-TEXT               PIC X(60).
004500 01  WS-INPUT-CHARS REDEFINES
004600         WS-INPUT-WORK.
004700     05  WS-INPUT-CHAR OCCURS 60 TIMES
004800                                     PIC X(01).
004900*---------------------------------------------------------------*
005000 01  WS-OUTPUT-WORK.
005100     05  WS-OUTPUT-TEXT              PIC X(60).
005200 01  WS-OUTPUT-CHARS REDEFINES
005300         WS-OUTPUT-WORK.
005400     05  WS-OUTPUT-CHAR OCCURS 60 TIMES
005500                                     PIC X(01).
005600*---------------------------------------------------------------*
005700 01  WS-TRIM-WORK-AREA.
005800     05  WS-TRIM-WORK                PIC X(60).
005900 01  WS-TRIM-WORK-ALT REDEFINES
006000         WS-TRIM-WORK-AREA           PIC X(60).
006100*---------------------------------------------------------------*
006200 77  WS-CR                           PIC X(01) VALUE X'0D'.
006300 77  WS-LF                           PIC X(01) VALUE X'0A'.
006400*---------------------------------------------------------------*
006500 77  WS-SCAN-PTR                     PIC 9(02) COMP VALUE 0.
006600 77  WS-OUT-PTR                      PIC 9(02) COMP VALUE 0.
006700 77  WS-SCAN2-POS                    PIC 9(02) COMP VALUE 0.
006800 77  WS-TRIM-FWD                     PIC 9(02) COMP VALUE 0.
006900 77  WS-TRIM-BACK                    PIC 9(02) COMP VALUE 0.
007000 77  WS-TRIM-LEN                     PIC 9(02) COMP VALUE 0.
007100 77  WS-BACKSLASH-N-COUNT            PIC 9(02) COMP VALUE 0.
007200*===============================================================*
007300 LINKAGE SECTION.
007400*---------------------------------------------------------------*
007500 01  NTL-TEXT                        PIC X(60).
007600*===============================================================*
007700 PROCEDURE DIVISION USING NTL-TEXT.
007800*---------------------------------------------------------------*
007900 0000-MAIN-LOGIC.
008000*---------------------------------------------------------------*
008100     MOVE NTL-TEXT                   TO WS-INPUT-TEXT.
008200     MOVE 0                          TO WS-BACKSLASH-N-COUNT.
008300     INSPECT WS-INPUT-TEXT
008400         TALLYING WS-BACKSLASH-N-COUNT FOR ALL '\n'.
008500     IF WS-BACKSLASH-N-COUNT > 0
008600         GOBACK
008700     END-IF.
008800     MOVE SPACES                     TO WS-OUTPUT-TEXT.
008900     MOVE 1                          TO WS-SCAN-PTR.
009000     MOVE 1                          TO WS-OUT-PTR.
009100     PERFORM 1000-COPY-ONE-CHAR
009200         UNTIL WS-SCAN-PTR > 60.
009300     PERFORM 2000-TRIM-RESULT.
009400     MOVE WS-OUTPUT-TEXT             TO NTL-TEXT.
009500     GOBACK.
009600*---------------------------------------------------------------*
009700 1000-COPY-ONE-CHAR.
009800*---------------------------------------------------------------*
009900     IF WS-INPUT-CHAR(WS-SCAN-PTR) = WS-CR
010000         MOVE '\'                    TO WS-OUTPUT-CHAR(WS-OUT-PTR)
010100         ADD 1 TO WS-OUT-PTR
010200         IF WS-OUT-PTR < 61
010300             MOVE 'n'                TO WS-OUTPUT-CHAR(WS-OUT-PTR)
010400             ADD 1 TO WS-OUT-PTR
010500         END-IF
010600         ADD 1 TO WS-SCAN-PTR
010700         IF WS-SCAN-PTR < 61
010800             IF WS-INPUT-CHAR(WS-SCAN-PTR) = WS-LF
010900                 ADD 1 TO WS-SCAN-PTR
011000             END-IF
011100         END-IF
011200     ELSE
011300         IF WS-OUT-PTR < 61
011400             MOVE WS-INPUT-CHAR(WS-SCAN-PTR) TO
011500                     WS-OUTPUT-CHAR(WS-OUT-PTR)
011600             ADD 1 TO WS-OUT-PTR
011700         END-IF
011800         ADD 1 TO WS-SCAN-PTR
011900     END-IF.
012000*---------------------------------------------------------------*
012100 2000-TRIM-RESULT.
012200*---------------------------------------------------------------*
012300     MOVE 0 TO WS-TRIM-FWD.
012400     MOVE 1 TO WS-SCAN2-POS.
012500     PERFORM 2010-SCAN-FORWARD-ONE-CHAR
012600         UNTIL WS-SCAN2-POS > 60 OR WS-TRIM-FWD > 0.
012700     IF WS-TRIM-FWD = 0
012800         MOVE SPACES TO WS-OUTPUT-TEXT
012900     ELSE
013000         MOVE 0  TO WS-TRIM-BACK
013100         MOVE 61 TO WS-SCAN2-POS
013200         PERFORM 2020-SCAN-BACKWARD-ONE-CHAR
013300             UNTIL WS-SCAN2-POS = 1 OR WS-TRIM-BACK > 0
013400         COMPUTE WS-TRIM-LEN = WS-TRIM-BACK - WS-TRIM-FWD + 1
013500         MOVE WS-OUTPUT-TEXT(WS-TRIM-FWD:WS-TRIM-LEN) TO
013600                 WS-TRIM-WORK
013700         MOVE SPACES TO WS-OUTPUT-TEXT
013800         MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO
013900                 WS-OUTPUT-TEXT(1:WS-TRIM-LEN)
014000     END-IF.
014100*---------------------------------------------------------------*
014200 2010-SCAN-FORWARD-ONE-CHAR.
014300*---------------------------------------------------------------*
014400     IF WS-OUTPUT-CHAR(WS-SCAN2-POS) NOT = SPACE
014500         MOVE WS-SCAN2-POS TO WS-TRIM-FWD
014600     ELSE
014700         ADD 1 TO WS-SCAN2-POS
014800     END-IF.
014900*---------------------------------------------------------------*
015000 2020-SCAN-BACKWARD-ONE-CHAR.
015100*---------------------------------------------------------------*
015200     SUBTRACT 1 FROM WS-SCAN2-POS.
015300     IF WS-OUTPUT-CHAR(WS-SCAN2-POS) NOT = SPACE
015400         MOVE WS-SCAN2-POS TO WS-TRIM-BACK
015500     END-IF.
