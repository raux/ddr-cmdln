000100*---------------------------------------------------------------*
000200* PRTCTL   -  SHOP-STANDARD PRINT/REPORT PAGE CONTROL FIELDS.
000300* COPIED INTO EVERY PROGRAM THAT WRITES A PAGED REPORT.
000400*---------------------------------------------------------------*
000500* 1987 ORIGINAL SHOP COPYBOOK, PRE-DATES THIS PROJECT.
000600* 09/02/97 DRQ  LINES-ON-PAGE DEFAULTED TO 55 FOR THE VALIDATION
000700*               REPORT PRINTER CLASS.
000800*---------------------------------------------------------------*
000900 01  PRINTER-CONTROL-FIELDS.
001000     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
001100     05  LINE-COUNT                  PIC 9(03) COMP VALUE 999.
001200     05  LINES-ON-PAGE               PIC 9(02) COMP VALUE 55.
001300     05  PAGE-COUNT                  PIC 9(03) COMP VALUE 1.
001400     05  TOP-OF-PAGE                 PIC X(01) VALUE '1'.
001500     05  SINGLE-SPACE                PIC X(01) VALUE ' '.
001600     05  DOUBLE-SPACE                PIC X(01) VALUE '0'.
001700     05  FILLER                      PIC X(04).
