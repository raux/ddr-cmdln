000100*---------------------------------------------------------------*
000200* VOCTAB   -  CONTROLLED-VOCABULARY RECORD AND TABLE
000300* ONE ENTRY PER ALLOWED TERM WITHIN A NAMED VOCABULARY (GENRE,
000400* LANGUAGE, ETC.).  BUILT ONCE AT START-UP, SEARCHED BY CSVCHEK
000500* FOR EVERY VOCABULARY-CONTROLLED COLUMN ON EVERY DATA ROW.
000600*---------------------------------------------------------------*
000700* 09/02/97 DRQ  CREATED FOR CSV BATCH UTILITIES.
000800*---------------------------------------------------------------*
000900 01  VOCAB-RECORD.
001000     05  VCR-VOCAB-ID                PIC X(20).
001100     05  VCR-TERM-ID                 PIC X(20).
001200*---------------------------------------------------------------*
001300 01  VOCAB-TABLE-AREA.
001400     05  FILLER                      PIC X(04).
001500     05  WS-VOCAB-COUNT              PIC S9(04) COMP VALUE 0.
001600     05  VOCAB-TABLE OCCURS 1 TO 500 TIMES
001700             DEPENDING ON WS-VOCAB-COUNT
001800             INDEXED BY VOC-IDX.
001900         10  VOC-VOCAB-ID            PIC X(20).
002000         10  VOC-TERM-ID             PIC X(20).
002100         10  FILLER                  PIC X(10).
