000100*---------------------------------------------------------------*
000200* DATESTMP -  CURRENT DATE/TIME WORK AREA, SHOP-STANDARD BLOCK.
000300* COPIED INTO EVERY BATCH PROGRAM THAT STAMPS A REPORT OR A
000400* VALIDATION RUN.  WS-ISO-TIMESTAMP IS BUILT BY THE CALLING
000500* PROGRAM'S 1000-INITIALIZATION PARAGRAPH IN THE SHOP-STANDARD
000600* ISO FORM (YYYY-MM-DDTHH:MM:SS.FFFFFF) PER REQUEST #4401.
000700*---------------------------------------------------------------*
000800* 07/21/97 DRQ  CREATED, SHOP-STANDARD DATE BLOCK.
000900* 03/02/99 EA   Y2K - WS-CURRENT-YY WIDENED TO 4 DIGITS, ALL
001000*               CALLERS CONVERTED FROM THE OLD 2-DIGIT FORM.
001100*---------------------------------------------------------------*
001200 01  WS-CURRENT-DATE-DATA.
001300     05  WS-CURRENT-DATE.
001400         10  WS-CURRENT-YY           PIC 9(04).
001500         10  WS-CURRENT-MM           PIC 9(02).
001600         10  WS-CURRENT-DD           PIC 9(02).
001650     05  WS-CURRENT-DATE-ALT REDEFINES
001660         WS-CURRENT-DATE             PIC X(08).
001700     05  WS-CURRENT-TIME.
001800         10  WS-CURRENT-HH           PIC 9(02).
001900         10  WS-CURRENT-MIN          PIC 9(02).
002000         10  WS-CURRENT-SS           PIC 9(02).
002100         10  WS-CURRENT-MS           PIC 9(02).
002400 01  WS-ISO-TIMESTAMP.
002500     05  WS-ISO-YEAR                 PIC 9(04).
002600     05  FILLER                      PIC X(01) VALUE '-'.
002700     05  WS-ISO-MONTH                PIC 9(02).
002800     05  FILLER                      PIC X(01) VALUE '-'.
002900     05  WS-ISO-DAY                  PIC 9(02).
003000     05  FILLER                      PIC X(01) VALUE 'T'.
003100     05  WS-ISO-HOUR                 PIC 9(02).
003200     05  FILLER                      PIC X(01) VALUE ':'.
003300     05  WS-ISO-MINUTE               PIC 9(02).
003400     05  FILLER                      PIC X(01) VALUE ':'.
003500     05  WS-ISO-SECOND               PIC 9(02).
003600     05  FILLER                      PIC X(01) VALUE '.'.
003700     05  WS-ISO-MICROS               PIC 9(06) VALUE 0.
