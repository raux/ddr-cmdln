000100*---------------------------------------------------------------*
000200* FLDDIC   -  FIELD-DICTIONARY CONFIGURATION RECORD AND TABLE
000300* ONE ENTRY PER METADATA FIELD NAME KNOWN TO THE CATALOG.
000400* DRIVES CSV HEADER VALIDATION, REQUIRED-FIELD ACCOUNTING AND
000500* EXPORT COLUMN SELECTION FOR CSVIMP AND CSVEXP.
000600*---------------------------------------------------------------*
000700* 08/11/97 DRQ  CREATED FOR CSV BATCH UTILITIES.
000800* 04/30/01 EA   ADDED CSV-EXCLUDED FLAG, EXPORT WAS SHIPPING
000900*               INTERNAL-ONLY FIELDS TO THE PARTNER FEED.
001000*---------------------------------------------------------------*
001100 01  FIELD-DICT-RECORD.
001200     05  FDD-FIELD-NAME              PIC X(20).
001300     05  FDD-REQUIRED-FLAG           PIC X(01).
001400     05  FDD-CSV-EXCLUDED            PIC X(01).
001500     05  FILLER                      PIC X(18).
001600*---------------------------------------------------------------*
001700 01  FIELD-DICT-TABLE-AREA.
001800     05  FILLER                      PIC X(04).
001900     05  WS-DICT-COUNT               PIC S9(04) COMP VALUE 0.
002000     05  FIELD-DICT-TABLE OCCURS 1 TO 50 TIMES
002100             DEPENDING ON WS-DICT-COUNT
002200             INDEXED BY DICT-IDX.
002300         10  DCT-FIELD-NAME          PIC X(20).
002400         10  DCT-REQUIRED-FLAG       PIC X(01).
002500             88  DCT-REQUIRED            VALUE 'Y'.
002600         10  DCT-CSV-EXCLUDED        PIC X(01).
002700             88  DCT-EXCLUDED            VALUE 'Y'.
002800         10  FILLER                  PIC X(08).
