000100*===============================================================*
000200* PROGRAM NAME:    CSVCHEK
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/09/97  DAVID QUINTERO  CREATED.  CALLED ONCE PER DATA ROW BY DQ090997
000900*                           CSVIMP.  BUILDS A WORKING ROW
001000*                           DICTIONARY FROM THE HEADER/COLUMN
001100*                           TABLES, THEN CHECKS REQUIRED FIELDS
001200*                           AND VOCABULARY-CONTROLLED FIELDS.
001300* 09/11/97  DAVID QUINTERO  MISSING-FIELD-LIST AND INVALID-FIELD- DQ091197
001400*                           LIST NOW BUILT WITH STRING SO CSVIMP
001500*                           CAN PRINT THEM DIRECTLY ON THE
001600*                           VALIDATION REPORT LINE.
001700* 10/02/97  DAVID QUINTERO  A FIELD NAME THAT APPEARS AS A VOCAB- DQ100297
001800*                           ID IN THE VOCABULARY TABLE IS NOW
001900*                           TREATED AS VOCABULARY-CONTROLLED -
002000*                           NO SEPARATE FLAG NEEDED IN FLDDIC.
002100* 02/09/99  ED ACKERMAN     Y2K - REVIEWED.  NO DATE FIELDS       EA020999
002200*                           PROCESSED BY THIS SUBPROGRAM.
002210* 07/15/02  ED ACKERMAN     REQUEST #4470 - 2010-CHECK-ONE-      EA071502
002220*                           REQUIRED-FIELD NOW SKIPS THE FILES
002230*                           ENTRY IN THE FIELD DICTIONARY EVEN
002240*                           WHEN IT IS FLAGGED REQUIRED - THE
002250*                           UPLOAD TEMPLATE CARRIES NO FILES
002260*                           COLUMN AND EVERY ROW WAS FAILING.
002300*===============================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    CSVCHEK.
002600 AUTHOR.        DAVID QUINTERO.
002700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN.  09/09/97.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500* ROW DICTIONARY - HEADER NAME AND COLUMN VALUE PAIRED BY
004600* POSITION, BUILT FRESH FOR EVERY CALL.
004700*---------------------------------------------------------------*
004800 01  WS-ROW-DICT-AREA.
004900     05  WS-ROW-DICT-COUNT           PIC 9(02) COMP VALUE 0.
005000     05  WS-ROW-DICT-TABLE OCCURS 6 TIMES
005100             INDEXED BY RD-IDX.
005200         10  RD-FIELD-NAME           PIC X(20).
005300         10  RD-FIELD-VALUE          PIC X(60).
005400 01  WS-ROW-DICT-ALT REDEFINES
005500         WS-ROW-DICT-AREA            PIC X(482).
005600*---------------------------------------------------------------*
005700 01  WS-MISSING-COUNT-WORK           PIC 9(02) COMP VALUE 0.
005800 01  WS-MISSING-COUNT-ALT REDEFINES
005900         WS-MISSING-COUNT-WORK       PIC X(02).
006000 01  WS-INVALID-COUNT-WORK           PIC 9(02) COMP VALUE 0.
006100 01  WS-INVALID-COUNT-ALT REDEFINES
006200         WS-INVALID-COUNT-WORK       PIC X(02).
006300*---------------------------------------------------------------*
006400 77  WS-MISSING-PTR                  PIC 9(03) COMP VALUE 1.
006500 77  WS-INVALID-PTR                  PIC 9(03) COMP VALUE 1.
006600 77  WS-VOCAB-CONTROLLED-SW          PIC X(01).
006700     88  WS-VOCAB-IS-CONTROLLED          VALUE 'Y'.
006800 77  WS-VALUE-MATCH-SW               PIC X(01).
006900     88  WS-VALUE-IS-MATCHED             VALUE 'Y'.
007000*===============================================================*
007100 LINKAGE SECTION.
007200*---------------------------------------------------------------*
007300 COPY CSVLNK.
007400 COPY CSVREC.
007500 COPY FLDDIC.
007600 COPY VOCTAB.
007700*===============================================================*
007800 PROCEDURE DIVISION USING CSV-CHECK-LINKAGE
007900                           CSV-COLUMN-AREA
008000                           CSV-HEADER-AREA
008100                           FIELD-DICT-TABLE-AREA
008200                           VOCAB-TABLE-AREA.
008300*---------------------------------------------------------------*
008400 0000-MAIN-LOGIC.
008500*---------------------------------------------------------------*
008600     MOVE SPACES TO CKL-MISSING-FIELD-LIST.
008700     MOVE SPACES TO CKL-INVALID-FIELD-LIST.
008800     MOVE 1      TO WS-MISSING-PTR.
008900     MOVE 1      TO WS-INVALID-PTR.
009000     PERFORM 1000-BUILD-ROW-DICTIONARY.
009100     PERFORM 2000-CHECK-REQUIRED-FIELDS.
009200     PERFORM 3000-CHECK-VOCABULARY-FIELDS.
009300     IF CKL-MISSING-FIELD-LIST = SPACES AND
009400        CKL-INVALID-FIELD-LIST = SPACES
009500         SET CKL-ROW-VALID TO TRUE
009600     ELSE
009700         MOVE 'N' TO CKL-ROW-VALID-SW
009800     END-IF.
009900     GOBACK.
010000*---------------------------------------------------------------*
010100* BANNER - 1000 SERIES BUILDS THE ROW DICTIONARY FROM THE
010200* HEADER/COLUMN TABLES PASSED BY CSVIMP.
010300*---------------------------------------------------------------*
010400 1000-BUILD-ROW-DICTIONARY.
010500*---------------------------------------------------------------*
010600     MOVE SPACES TO WS-ROW-DICT-ALT.
010700     MOVE 0 TO WS-ROW-DICT-COUNT.
010800     PERFORM 1010-COPY-ONE-DICT-ENTRY
010900         VARYING RD-IDX FROM 1 BY 1
011000         UNTIL RD-IDX > CSV-HEADER-COUNT.
011100*---------------------------------------------------------------*
011200 1010-COPY-ONE-DICT-ENTRY.
011300*---------------------------------------------------------------*
011400     MOVE CSV-HEADER-NAME(RD-IDX)   TO RD-FIELD-NAME(RD-IDX).
011500     MOVE CSV-COLUMN-VALUE(RD-IDX)  TO RD-FIELD-VALUE(RD-IDX).
011600     ADD 1 TO WS-ROW-DICT-COUNT.
011700*---------------------------------------------------------------*
011800* BANNER - 2000 SERIES WALKS THE FIELD DICTIONARY LOOKING FOR
011900* REQUIRED FIELDS NOT PRESENT, OR PRESENT BUT BLANK, ON THIS ROW.
012000*---------------------------------------------------------------*
012100 2000-CHECK-REQUIRED-FIELDS.
012200*---------------------------------------------------------------*
012300     PERFORM 2010-CHECK-ONE-REQUIRED-FIELD
012400         VARYING DICT-IDX FROM 1 BY 1
012500         UNTIL DICT-IDX > WS-DICT-COUNT.
012600*---------------------------------------------------------------*
012700 2010-CHECK-ONE-REQUIRED-FIELD.
012800*---------------------------------------------------------------*
012810* 07/15/02 EA - REQUEST #4470, FILES EXCEPTED - SEE TOP LOG.
012900     IF DCT-REQUIRED(DICT-IDX)
012920        AND DCT-FIELD-NAME(DICT-IDX) NOT = 'FILES'
013000         MOVE 'N' TO WS-VALUE-MATCH-SW
013100         PERFORM 2020-FIND-FIELD-IN-ROW
013200         IF NOT WS-VALUE-IS-MATCHED
013300             PERFORM 2030-APPEND-MISSING-FIELD
013400         END-IF
013500     END-IF.
013600*---------------------------------------------------------------*
013700 2020-FIND-FIELD-IN-ROW.
013800*---------------------------------------------------------------*
013900     SET RD-IDX TO 1.
014000     PERFORM 2021-TEST-ONE-ROW-ENTRY
014100         VARYING RD-IDX FROM 1 BY 1
014200         UNTIL RD-IDX > WS-ROW-DICT-COUNT
014300            OR WS-VALUE-IS-MATCHED.
014400*---------------------------------------------------------------*
014500 2021-TEST-ONE-ROW-ENTRY.
014600*---------------------------------------------------------------*
014700     IF RD-FIELD-NAME(RD-IDX) = DCT-FIELD-NAME(DICT-IDX)
014800        AND RD-FIELD-VALUE(RD-IDX) NOT = SPACES
014900         SET WS-VALUE-IS-MATCHED TO TRUE
015000     END-IF.
015100*---------------------------------------------------------------*
015200 2030-APPEND-MISSING-FIELD.
015300*---------------------------------------------------------------*
015400     IF WS-MISSING-PTR > 1
015500         STRING ' ' DELIMITED BY SIZE
015600             INTO CKL-MISSING-FIELD-LIST
015700             WITH POINTER WS-MISSING-PTR
015800     END-IF.
015900     STRING DCT-FIELD-NAME(DICT-IDX) DELIMITED BY SPACE
016000         INTO CKL-MISSING-FIELD-LIST
016100         WITH POINTER WS-MISSING-PTR.
016200*---------------------------------------------------------------*
016300* BANNER - 3000 SERIES WALKS THE ROW LOOKING FOR VOCABULARY-
016400* CONTROLLED FIELDS (FIELD NAME ALSO APPEARS AS A VOCAB-ID) AND
016500* VERIFIES THE ROW'S VALUE IS A KNOWN TERM IN THAT VOCABULARY.
016600*---------------------------------------------------------------*
016700 3000-CHECK-VOCABULARY-FIELDS.
016800*---------------------------------------------------------------*
016900     PERFORM 3010-CHECK-ONE-ROW-FIELD
017000         VARYING RD-IDX FROM 1 BY 1
017100         UNTIL RD-IDX > WS-ROW-DICT-COUNT.
017200*---------------------------------------------------------------*
017300 3010-CHECK-ONE-ROW-FIELD.
017400*---------------------------------------------------------------*
017500     MOVE 'N' TO WS-VOCAB-CONTROLLED-SW.
017600     MOVE 'N' TO WS-VALUE-MATCH-SW.
017700     PERFORM 3020-TEST-ONE-VOCAB-ENTRY
017800         VARYING VOC-IDX FROM 1 BY 1
017900         UNTIL VOC-IDX > WS-VOCAB-COUNT.
018000     IF WS-VOCAB-IS-CONTROLLED
018100        AND NOT WS-VALUE-IS-MATCHED
018200         PERFORM 3030-APPEND-INVALID-FIELD
018300     END-IF.
018400*---------------------------------------------------------------*
018500 3020-TEST-ONE-VOCAB-ENTRY.
018600*---------------------------------------------------------------*
018700     IF VOC-VOCAB-ID(VOC-IDX) = RD-FIELD-NAME(RD-IDX)
018800         SET WS-VOCAB-IS-CONTROLLED TO TRUE
018900         IF VOC-TERM-ID(VOC-IDX) = RD-FIELD-VALUE(RD-IDX)
019000             SET WS-VALUE-IS-MATCHED TO TRUE
019100         END-IF
019200     END-IF.
019300*---------------------------------------------------------------*
019400 3030-APPEND-INVALID-FIELD.
019500*---------------------------------------------------------------*
019600     IF WS-INVALID-PTR > 1
019700         STRING ' ' DELIMITED BY SIZE
019800             INTO CKL-INVALID-FIELD-LIST
019900             WITH POINTER WS-INVALID-PTR
020000     END-IF.
020100     STRING RD-FIELD-NAME(RD-IDX) DELIMITED BY SPACE
020200         INTO CKL-INVALID-FIELD-LIST
020300         WITH POINTER WS-INVALID-PTR.
