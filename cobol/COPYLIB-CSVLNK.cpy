000100*---------------------------------------------------------------*
000200* CSVLNK   -  LINKAGE AREA PASSED FROM CSVIMP TO CSVCHEK ON
000300* EACH CALL.  ONE ROW IN, ONE VERDICT OUT.
000400*---------------------------------------------------------------*
000500* 09/09/97 DRQ  CREATED FOR CSV BATCH UTILITIES.
000600*---------------------------------------------------------------*
000700 01  CSV-CHECK-LINKAGE.
000800     05  CKL-ROW-NUMBER              PIC 9(06) COMP.
000900     05  CKL-MISSING-FIELD-LIST      PIC X(120).
001000     05  CKL-INVALID-FIELD-LIST      PIC X(120).
001100     05  CKL-ROW-VALID-SW            PIC X(01).
001200         88  CKL-ROW-VALID               VALUE 'Y'.
001300     05  FILLER                      PIC X(09).
