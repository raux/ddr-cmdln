000100*---------------------------------------------------------------*
000110* CSVREC   -  CSV ROW WORK AREA, COPIED INTO CSVIMP
000120* HOLDS ONE UNQUOTED CSV TEXT LINE AND THE COLUMN/HEADER TABLES
000130* BUILT FROM IT.  UP TO CSV-MAX-COLS NAMED COLUMNS PER ROW, PER
000140* THE FIELD-DICTIONARY BUSINESS RULE.
000150*---------------------------------------------------------------*
000160* 08/04/97 DRQ  CREATED FOR CSV BATCH UTILITIES.
000170* 01/15/99 EA   Y2K - NO DATE FIELDS IN THIS RECORD, NOTED HERE
000180*               SO THE NEXT READER DOESN'T GO LOOKING.
000190* 07/29/02 EA   REQUEST #4472 - DROPPED WS-NORMALIZE-AREA.  IT WAS
000200*               LEFT OVER FROM AN EARLIER DRAFT OF NORMTEXT THAT
000210*               NEVER SHIPPED - NORMTEXT KEEPS ITS OWN LOCAL WORK
000220*               AREA AND NOTHING IN THE TREE REFERENCED THIS ONE.
000230*---------------------------------------------------------------*
000240 01  CSV-LINE-RECORD                 PIC X(200).
000250 01  CSV-LINE-CHARS REDEFINES
000260         CSV-LINE-RECORD.
000270     05  CSV-LINE-CHAR               PIC X(01) OCCURS 200 TIMES.
000280*---------------------------------------------------------------*
000290 01  CSV-MAX-COLS                    PIC 9(02) COMP VALUE 6.
000300 01  CSV-COLUMN-AREA.
000310     05  FILLER                      PIC X(02).
000320     05  CSV-COLUMN-COUNT            PIC 9(02) COMP VALUE 0.
000330     05  CSV-COLUMN-TABLE OCCURS 6 TIMES
000340             INDEXED BY CSV-COL-IDX.
000350         10  CSV-COLUMN-VALUE        PIC X(60).
000360*---------------------------------------------------------------*
000370 01  CSV-HEADER-AREA.
000380     05  FILLER                      PIC X(02).
000390     05  CSV-HEADER-COUNT            PIC 9(02) COMP VALUE 0.
000400     05  CSV-HEADER-TABLE OCCURS 6 TIMES
000410             INDEXED BY CSV-HDR-IDX.
000420         10  CSV-HEADER-NAME         PIC X(20).
000430*---------------------------------------------------------------*
