000100*===============================================================*
000200* PROGRAM NAME:    SIGLINK
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/02/97  DAVID QUINTERO  CREATED FOR CATALOG SIGNATURE PROJECT.DQ060297
000900*                           CALLED BY SIGASSGN, WALKS THE FOUR
001000*                           MODEL TABLES, LINKS PARENT TO CHILD,
001100*                           WALKS EACH CHAIN TO ITS FILE.
001200* 06/09/97  DAVID QUINTERO  LINK ORDER CHANGED TO BOTTOM-UP -     DQ060997
001300*                           SEGMENTS TO FILES BEFORE ENTITIES TO
001400*                           SEGMENTS, OR THE CHAIN WALK PICKED UP
001500*                           AN UNRESOLVED SEGMENT EVERY TIME.
001600* 02/09/99  ED ACKERMAN     Y2K - REVIEWED. NO DATE FIELDS IN THISEA020999
001700*                           SUBPROGRAM, NO CHANGE REQUIRED.
001800* 06/30/99  ED ACKERMAN     ENTITY-TO-FILE LINK NOW SKIPPED WHEN  EA063099
001900*                           THE ENTITY ALREADY LINKED TO A
002000*                           SEGMENT - WAS OVERWRITING A GOOD
002100*                           SEGMENT LINK WITH A STRAY FILE MATCH.
002200* 03/22/01  ED ACKERMAN     REQUEST #4410 - FIRST-MATCH PREFIX    EA032201
002300*                           TEST NOW CHECKS FOR A DASH BOUNDARY
002400*                           AFTER THE PARENT ID, "LIB-A-1" WAS
002500*                           MATCHING "LIB-A-10-2" BY ACCIDENT.
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    SIGLINK.
002900 AUTHOR.        DAVID QUINTERO.
003000 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003100 DATE-WRITTEN.  06/02/97.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*===============================================================*
004400 DATA DIVISION.
004500*---------------------------------------------------------------*
004600 WORKING-STORAGE SECTION.
004700*---------------------------------------------------------------*
004800 01  WS-PARENT-ID-WORK.
004900     05  WS-PARENT-ID-TEXT           PIC X(40).
005000 01  WS-PARENT-ID-CHARS REDEFINES
005100         WS-PARENT-ID-WORK.
005200     05  WS-PARENT-CHAR OCCURS 40 TIMES
005300                                     PIC X(01).
005400*---------------------------------------------------------------*
005500 01  WS-CHILD-ID-WORK.
005600     05  WS-CHILD-ID-TEXT            PIC X(40).
005700 01  WS-CHILD-ID-CHARS REDEFINES
005800         WS-CHILD-ID-WORK.
005900     05  WS-CHILD-CHAR OCCURS 40 TIMES
006000                                     PIC X(01).
006100*---------------------------------------------------------------*
006200 01  WS-PARENT-LENGTH-WORK           PIC 9(02) COMP VALUE 0.
006300 01  WS-PARENT-LENGTH-ALPHA REDEFINES
006400         WS-PARENT-LENGTH-WORK       PIC X(02).
006500*---------------------------------------------------------------*
006600 77  WS-MATCH-ID-TEXT                PIC X(40).
006700 77  WS-SCAN-POS                     PIC 9(02) COMP VALUE 0.
006800 77  WS-ID-LENGTH                    PIC 9(02) COMP VALUE 0.
006900 77  WS-PREFIX-MATCH-SW              PIC X(01).
007000     88  WS-PREFIX-MATCH                 VALUE 'Y'.
007100 77  WS-MATCH-FOUND-SW               PIC X(01).
007200     88  WS-MATCH-FOUND                  VALUE 'Y'.
007300*===============================================================*
007400 LINKAGE SECTION.
007500*---------------------------------------------------------------*
007600     COPY SIGTAB.
007700*===============================================================*
007800 PROCEDURE DIVISION USING COLLECTION-TABLE-AREA
007900                           ENTITY-TABLE-AREA
008000                           SEGMENT-TABLE-AREA
008100                           FILE-TABLE-AREA.
008200*---------------------------------------------------------------*
008300 0000-MAIN-LOGIC.
008400*---------------------------------------------------------------*
008500*    LINK BOTTOM-UP, THEN RESOLVE BOTTOM-UP - A CHAIN CANNOT BE
008600*    WALKED TO ITS FILE UNTIL THE LEVEL BELOW IT ALREADY KNOWS
008700*    ITS OWN RESOLVED-ID.
008800     PERFORM 2000-LINK-SEGMENTS-TO-FILES.
008900     PERFORM 2100-LINK-ENTITIES-TO-SEGMENTS.
009000     PERFORM 2200-LINK-ENTITIES-TO-FILES.
009100     PERFORM 2300-LINK-COLLECTIONS-TO-ENTITIES.
009200     PERFORM 3200-RESOLVE-SEGMENT-CHAINS.
009300     PERFORM 3100-RESOLVE-ENTITY-CHAINS.
009400     PERFORM 3000-RESOLVE-COLLECTION-CHAINS.
009500     GOBACK.
009600*---------------------------------------------------------------*
009700 2000-LINK-SEGMENTS-TO-FILES.
009800*---------------------------------------------------------------*
009900     PERFORM 2010-LINK-ONE-SEGMENT-TO-FILE
010000         VARYING SEG-IDX FROM 1 BY 1
010100         UNTIL SEG-IDX > WS-SEGMENT-COUNT.
010200*---------------------------------------------------------------*
010300 2010-LINK-ONE-SEGMENT-TO-FILE.
010400*---------------------------------------------------------------*
010500     MOVE SEG-OBJECT-ID(SEG-IDX)  TO WS-PARENT-ID-TEXT.
010600     PERFORM 9100-FIND-ID-LENGTH.
010700     MOVE WS-ID-LENGTH            TO WS-PARENT-LENGTH-WORK.
010800     SET FIL-IDX TO 1.
010900     PERFORM 2011-TEST-ONE-FILE-FOR-SEGMENT
011000         UNTIL FIL-IDX > WS-FILE-COUNT
011100            OR SEG-LINK-FOUND(SEG-IDX).
011200*---------------------------------------------------------------*
011300 2011-TEST-ONE-FILE-FOR-SEGMENT.
011400*---------------------------------------------------------------*
011500     MOVE FIL-OBJECT-ID(FIL-IDX) TO WS-CHILD-ID-TEXT.
011600     PERFORM 9000-ID-IS-PREFIX-OF.
011700     IF WS-PREFIX-MATCH
011800         MOVE FIL-OBJECT-ID(FIL-IDX) TO
011900                 SEG-CHILD-OBJECT-ID(SEG-IDX)
012000         SET SEG-LINK-FOUND(SEG-IDX) TO TRUE
012100     ELSE
012200         SET FIL-IDX UP BY 1
012300     END-IF.
012400*---------------------------------------------------------------*
012500 2100-LINK-ENTITIES-TO-SEGMENTS.
012600*---------------------------------------------------------------*
012700     PERFORM 2110-LINK-ONE-ENTITY-TO-SEGMENT
012800         VARYING ENT-IDX FROM 1 BY 1
012900         UNTIL ENT-IDX > WS-ENTITY-COUNT.
013000*---------------------------------------------------------------*
013100 2110-LINK-ONE-ENTITY-TO-SEGMENT.
013200*---------------------------------------------------------------*
013300     MOVE ENT-OBJECT-ID(ENT-IDX) TO WS-PARENT-ID-TEXT.
013400     PERFORM 9100-FIND-ID-LENGTH.
013500     MOVE WS-ID-LENGTH            TO WS-PARENT-LENGTH-WORK.
013600     SET SEG-IDX TO 1.
013700     PERFORM 2111-TEST-ONE-SEGMENT-FOR-ENTITY
013800         UNTIL SEG-IDX > WS-SEGMENT-COUNT
013900            OR ENT-LINK-FOUND(ENT-IDX).
014000*---------------------------------------------------------------*
014100 2111-TEST-ONE-SEGMENT-FOR-ENTITY.
014200*---------------------------------------------------------------*
014300     MOVE SEG-OBJECT-ID(SEG-IDX) TO WS-CHILD-ID-TEXT.
014400     PERFORM 9000-ID-IS-PREFIX-OF.
014500     IF WS-PREFIX-MATCH
014600         MOVE SEG-OBJECT-ID(SEG-IDX) TO
014700                 ENT-CHILD-OBJECT-ID(ENT-IDX)
014800         SET ENT-LINK-FOUND(ENT-IDX) TO TRUE
014900     ELSE
015000         SET SEG-IDX UP BY 1
015100     END-IF.
015200*---------------------------------------------------------------*
015300 2200-LINK-ENTITIES-TO-FILES.
015400*---------------------------------------------------------------*
015500     PERFORM 2210-LINK-ONE-ENTITY-TO-FILE
015600         VARYING ENT-IDX FROM 1 BY 1
015700         UNTIL ENT-IDX > WS-ENTITY-COUNT.
015800*---------------------------------------------------------------*
015900 2210-LINK-ONE-ENTITY-TO-FILE.
016000*---------------------------------------------------------------*
016100*    SKIP ANY ENTITY ALREADY LINKED TO A SEGMENT - A DIRECT FILE
016200*    UNDER THE ENTITY ONLY COUNTS WHEN NO SEGMENT CLAIMED IT.
016300     IF NOT ENT-LINK-FOUND(ENT-IDX)
016400         MOVE ENT-OBJECT-ID(ENT-IDX) TO WS-PARENT-ID-TEXT
016500         PERFORM 9100-FIND-ID-LENGTH
016600         MOVE WS-ID-LENGTH        TO WS-PARENT-LENGTH-WORK
016700         SET FIL-IDX TO 1
016800         PERFORM 2211-TEST-ONE-FILE-FOR-ENTITY
016900             UNTIL FIL-IDX > WS-FILE-COUNT
017000                OR ENT-LINK-FOUND(ENT-IDX)
017100     END-IF.
017200*---------------------------------------------------------------*
017300 2211-TEST-ONE-FILE-FOR-ENTITY.
017400*---------------------------------------------------------------*
017500     MOVE FIL-OBJECT-ID(FIL-IDX) TO WS-CHILD-ID-TEXT.
017600     PERFORM 9000-ID-IS-PREFIX-OF.
017700     IF WS-PREFIX-MATCH
017800         MOVE FIL-OBJECT-ID(FIL-IDX) TO
017900                 ENT-CHILD-OBJECT-ID(ENT-IDX)
018000         SET ENT-LINK-FOUND(ENT-IDX) TO TRUE
018100     ELSE
018200         SET FIL-IDX UP BY 1
018300     END-IF.
018400*---------------------------------------------------------------*
018500 2300-LINK-COLLECTIONS-TO-ENTITIES.
018600*---------------------------------------------------------------*
018700     PERFORM 2310-LINK-ONE-COLLECTION-TO-ENTITY
018800         VARYING COLL-IDX FROM 1 BY 1
018900         UNTIL COLL-IDX > WS-COLLECTION-COUNT.
019000*---------------------------------------------------------------*
019100 2310-LINK-ONE-COLLECTION-TO-ENTITY.
019200*---------------------------------------------------------------*
019300     MOVE COL-OBJECT-ID(COLL-IDX) TO WS-PARENT-ID-TEXT.
019400     PERFORM 9100-FIND-ID-LENGTH.
019500     MOVE WS-ID-LENGTH            TO WS-PARENT-LENGTH-WORK.
019600     SET ENT-IDX TO 1.
019700     PERFORM 2311-TEST-ONE-ENTITY-FOR-COLLECTION
019800         UNTIL ENT-IDX > WS-ENTITY-COUNT
019900            OR COL-LINK-FOUND(COLL-IDX).
020000*---------------------------------------------------------------*
020100 2311-TEST-ONE-ENTITY-FOR-COLLECTION.
020200*---------------------------------------------------------------*
020300     MOVE ENT-OBJECT-ID(ENT-IDX) TO WS-CHILD-ID-TEXT.
020400     PERFORM 9000-ID-IS-PREFIX-OF.
020500     IF WS-PREFIX-MATCH
020600         MOVE ENT-OBJECT-ID(ENT-IDX) TO
020700                 COL-CHILD-OBJECT-ID(COLL-IDX)
020800         SET COL-LINK-FOUND(COLL-IDX) TO TRUE
020900     ELSE
021000         SET ENT-IDX UP BY 1
021100     END-IF.
021200*---------------------------------------------------------------*
021300 3000-RESOLVE-COLLECTION-CHAINS.
021400*---------------------------------------------------------------*
021500     PERFORM 3010-RESOLVE-ONE-COLLECTION
021600         VARYING COLL-IDX FROM 1 BY 1
021700         UNTIL COLL-IDX > WS-COLLECTION-COUNT.
021800*---------------------------------------------------------------*
021900 3010-RESOLVE-ONE-COLLECTION.
022000*---------------------------------------------------------------*
022100     IF COL-LINK-FOUND(COLL-IDX)
022200         MOVE COL-CHILD-OBJECT-ID(COLL-IDX) TO WS-MATCH-ID-TEXT
022300         PERFORM 9400-FIND-ENTITY-BY-OBJECT-ID
022400         IF WS-MATCH-FOUND
022500             MOVE ENT-RESOLVED-ID(ENT-IDX) TO
022600                     COL-RESOLVED-ID(COLL-IDX)
022700         ELSE
022800             MOVE COL-OBJECT-ID(COLL-IDX) TO
022900                     COL-RESOLVED-ID(COLL-IDX)
023000         END-IF
023100     ELSE
023200         MOVE COL-OBJECT-ID(COLL-IDX) TO
023300                 COL-RESOLVED-ID(COLL-IDX)
023400     END-IF.
023500*---------------------------------------------------------------*
023600 3100-RESOLVE-ENTITY-CHAINS.
023700*---------------------------------------------------------------*
023800     PERFORM 3110-RESOLVE-ONE-ENTITY
023900         VARYING ENT-IDX FROM 1 BY 1
024000         UNTIL ENT-IDX > WS-ENTITY-COUNT.
024100*---------------------------------------------------------------*
024200 3110-RESOLVE-ONE-ENTITY.
024300*---------------------------------------------------------------*
024400     IF ENT-LINK-FOUND(ENT-IDX)
024500         MOVE ENT-CHILD-OBJECT-ID(ENT-IDX) TO WS-MATCH-ID-TEXT
024600         PERFORM 9300-FIND-SEGMENT-BY-OBJECT-ID
024700         IF WS-MATCH-FOUND
024800             MOVE SEG-RESOLVED-ID(SEG-IDX) TO
024900                     ENT-RESOLVED-ID(ENT-IDX)
025000         ELSE
025100             PERFORM 9200-FIND-FILE-BY-OBJECT-ID
025200             IF WS-MATCH-FOUND
025300                 MOVE FIL-RESOLVED-ID(FIL-IDX) TO
025400                         ENT-RESOLVED-ID(ENT-IDX)
025500             ELSE
025600                 MOVE ENT-OBJECT-ID(ENT-IDX) TO
025700                         ENT-RESOLVED-ID(ENT-IDX)
025800             END-IF
025900         END-IF
026000     ELSE
026100         MOVE ENT-OBJECT-ID(ENT-IDX) TO
026200                 ENT-RESOLVED-ID(ENT-IDX)
026300     END-IF.
026400*---------------------------------------------------------------*
026500 3200-RESOLVE-SEGMENT-CHAINS.
026600*---------------------------------------------------------------*
026700     PERFORM 3210-RESOLVE-ONE-SEGMENT
026800         VARYING SEG-IDX FROM 1 BY 1
026900         UNTIL SEG-IDX > WS-SEGMENT-COUNT.
027000*---------------------------------------------------------------*
027100 3210-RESOLVE-ONE-SEGMENT.
027200*---------------------------------------------------------------*
027300     IF SEG-LINK-FOUND(SEG-IDX)
027400         MOVE SEG-CHILD-OBJECT-ID(SEG-IDX) TO WS-MATCH-ID-TEXT
027500         PERFORM 9200-FIND-FILE-BY-OBJECT-ID
027600         IF WS-MATCH-FOUND
027700             MOVE FIL-RESOLVED-ID(FIL-IDX) TO
027800                     SEG-RESOLVED-ID(SEG-IDX)
027900         ELSE
028000             MOVE SEG-OBJECT-ID(SEG-IDX) TO
028100                     SEG-RESOLVED-ID(SEG-IDX)
028200         END-IF
028300     ELSE
028400         MOVE SEG-OBJECT-ID(SEG-IDX) TO
028500                 SEG-RESOLVED-ID(SEG-IDX)
028600     END-IF.
028700*---------------------------------------------------------------*
028800 9000-ID-IS-PREFIX-OF.
028900*---------------------------------------------------------------*
029000*    TRUE WHEN WS-CHILD-ID-TEXT BEGINS WITH WS-PARENT-ID-TEXT
029100*    (LENGTH WS-PARENT-LENGTH-WORK) FOLLOWED BY A DASH - A
029200*    STRAIGHT PREFIX WITHOUT THE DASH CHECK MATCHES "LIB-A-1"
029300*    AGAINST "LIB-A-10-2" AND THAT IS NOT A REAL PARENT.
029400     MOVE 'N' TO WS-PREFIX-MATCH-SW.
029500     IF WS-PARENT-LENGTH-WORK > 0 AND WS-PARENT-LENGTH-WORK < 40
029600         IF WS-CHILD-ID-TEXT(1:WS-PARENT-LENGTH-WORK) =
029700                 WS-PARENT-ID-TEXT(1:WS-PARENT-LENGTH-WORK)
029800             IF WS-CHILD-ID-TEXT
029900                     (WS-PARENT-LENGTH-WORK + 1:1) = '-'
030000                 SET WS-PREFIX-MATCH TO TRUE
030100             END-IF
030200         END-IF
030300     END-IF.
030400*---------------------------------------------------------------*
030500 9100-FIND-ID-LENGTH.
030600*---------------------------------------------------------------*
030700*    TRAILING-SPACE SCAN - OBJECT-ID FIELDS ARE PIC X(40) LEFT-
030800*    JUSTIFIED, NO INTRINSIC FUNCTION TO LEAN ON FOR THIS.
030900     MOVE 0  TO WS-ID-LENGTH.
031000     MOVE 41 TO WS-SCAN-POS.
031100     PERFORM 9110-SCAN-BACK-ONE-CHAR
031200         UNTIL WS-SCAN-POS = 1 OR WS-ID-LENGTH > 0.
031300*---------------------------------------------------------------*
031400 9110-SCAN-BACK-ONE-CHAR.
031500*---------------------------------------------------------------*
031600     SUBTRACT 1 FROM WS-SCAN-POS.
031700     IF WS-PARENT-CHAR(WS-SCAN-POS) NOT = SPACE
031800         MOVE WS-SCAN-POS TO WS-ID-LENGTH
031900     END-IF.
032000*---------------------------------------------------------------*
032100 9200-FIND-FILE-BY-OBJECT-ID.
032200*---------------------------------------------------------------*
032300*    ON RETURN, FIL-IDX POINTS AT THE MATCH WHEN WS-MATCH-FOUND.
032400     MOVE 'N' TO WS-MATCH-FOUND-SW.
032500     SET FIL-IDX TO 1.
032600     PERFORM 9201-TEST-ONE-FILE-FOR-MATCH
032700         UNTIL FIL-IDX > WS-FILE-COUNT OR WS-MATCH-FOUND.
032800*---------------------------------------------------------------*
032900 9201-TEST-ONE-FILE-FOR-MATCH.
033000*---------------------------------------------------------------*
033100     IF FIL-OBJECT-ID(FIL-IDX) = WS-MATCH-ID-TEXT
033200         SET WS-MATCH-FOUND TO TRUE
033300     ELSE
033400         SET FIL-IDX UP BY 1
033500     END-IF.
033600*---------------------------------------------------------------*
033700 9300-FIND-SEGMENT-BY-OBJECT-ID.
033800*---------------------------------------------------------------*
033900*    ON RETURN, SEG-IDX POINTS AT THE MATCH WHEN WS-MATCH-FOUND.
034000     MOVE 'N' TO WS-MATCH-FOUND-SW.
034100     SET SEG-IDX TO 1.
034200     PERFORM 9301-TEST-ONE-SEGMENT-FOR-MATCH
034300         UNTIL SEG-IDX > WS-SEGMENT-COUNT OR WS-MATCH-FOUND.
034400*---------------------------------------------------------------*
034500 9301-TEST-ONE-SEGMENT-FOR-MATCH.
034600*---------------------------------------------------------------*
034700     IF SEG-OBJECT-ID(SEG-IDX) = WS-MATCH-ID-TEXT
034800         SET WS-MATCH-FOUND TO TRUE
034900     ELSE
035000         SET SEG-IDX UP BY 1
035100     END-IF.
035200*---------------------------------------------------------------*
035300 9400-FIND-ENTITY-BY-OBJECT-ID.
035400*---------------------------------------------------------------*
035500*    ON RETURN, ENT-IDX POINTS AT THE MATCH WHEN WS-MATCH-FOUND.
035600     MOVE 'N' TO WS-MATCH-FOUND-SW.
035700     SET ENT-IDX TO 1.
035800     PERFORM 9401-TEST-ONE-ENTITY-FOR-MATCH
035900         UNTIL ENT-IDX > WS-ENTITY-COUNT OR WS-MATCH-FOUND.
036000*---------------------------------------------------------------*
036100 9401-TEST-ONE-ENTITY-FOR-MATCH.
036200*---------------------------------------------------------------*
036300     IF ENT-OBJECT-ID(ENT-IDX) = WS-MATCH-ID-TEXT
036400         SET WS-MATCH-FOUND TO TRUE
036500     ELSE
036600         SET ENT-IDX UP BY 1
036700     END-IF.
