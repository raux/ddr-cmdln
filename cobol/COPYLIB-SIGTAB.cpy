000100*---------------------------------------------------------------*
000200* SIGTAB   -  SIGNATURE-ASSIGNMENT WORK TABLES
000300* FOUR IN-MEMORY OBJECT LISTS, ONE PER CATALOG MODEL.  BUILT BY
000400* SIGASSGN DURING THE LOAD STEP, SORTED INTO CANONICAL KEY
000500* ORDER, THEN PASSED BY REFERENCE TO SIGLINK FOR THE LINK AND
000600* RESOLVE STEPS.  SAME ENTRY LAYOUT IN ALL FOUR TABLES SO ONE
000700* SET OF PARAGRAPHS IN SIGLINK CAN WALK ANY OF THEM.
000800*---------------------------------------------------------------*
000900* 06/02/97 DRQ  CREATED FOR SIGNATURE-ASSIGNMENT PROJECT.
001000* 11/14/98 EA   RAISED TABLE LIMIT TO 20000, CID/EID GREW PAST
001100*               4 DIGITS ON THE TESTING ORG LOAD.
001200*---------------------------------------------------------------*
001300 01  COLLECTION-TABLE-AREA.
001400     05  FILLER                      PIC X(04).
001500     05  WS-COLLECTION-COUNT         PIC S9(05) COMP VALUE 0.
001600     05  COLLECTION-TABLE OCCURS 1 TO 20000 TIMES
001700             DEPENDING ON WS-COLLECTION-COUNT
001800             INDEXED BY COLL-IDX.
001900         10  COL-OBJECT-ID           PIC X(40).
002000         10  COL-REPO                PIC X(10).
002100         10  COL-ORG                 PIC X(10).
002200         10  COL-CID                 PIC 9(06).
002300         10  COL-EID                 PIC 9(06).
002400         10  COL-SID                 PIC 9(06).
002500         10  COL-ROLE                PIC X(10).
002600         10  COL-ROLE-NUMBER         PIC 9(01).
002700         10  COL-SHA1                PIC X(10).
002800         10  COL-SORT-WEIGHT         PIC 9(06).
002900         10  COL-STORED-SIG          PIC X(40).
003000         10  COL-RESOLVED-ID         PIC X(40).
003100         10  COL-CHANGED-SW          PIC X(01).
003200             88  COL-CHANGED             VALUE 'Y'.
003300         10  COL-LINK-FOUND-SW       PIC X(01).
003400             88  COL-LINK-FOUND          VALUE 'Y'.
003500         10  COL-CHILD-OBJECT-ID     PIC X(40).
003600         10  FILLER                  PIC X(05).
003700*---------------------------------------------------------------*
003800 01  ENTITY-TABLE-AREA.
003900     05  FILLER                      PIC X(04).
004000     05  WS-ENTITY-COUNT             PIC S9(05) COMP VALUE 0.
004100     05  ENTITY-TABLE OCCURS 1 TO 20000 TIMES
004200             DEPENDING ON WS-ENTITY-COUNT
004300             INDEXED BY ENT-IDX.
004400         10  ENT-OBJECT-ID           PIC X(40).
004500         10  ENT-REPO                PIC X(10).
004600         10  ENT-ORG                 PIC X(10).
004700         10  ENT-CID                 PIC 9(06).
004800         10  ENT-EID                 PIC 9(06).
004900         10  ENT-SID                 PIC 9(06).
005000         10  ENT-ROLE                PIC X(10).
005100         10  ENT-ROLE-NUMBER         PIC 9(01).
005200         10  ENT-SHA1                PIC X(10).
005300         10  ENT-SORT-WEIGHT         PIC 9(06).
005400         10  ENT-STORED-SIG          PIC X(40).
005500         10  ENT-RESOLVED-ID         PIC X(40).
005600         10  ENT-CHANGED-SW          PIC X(01).
005700             88  ENT-CHANGED             VALUE 'Y'.
005800         10  ENT-LINK-FOUND-SW       PIC X(01).
005900             88  ENT-LINK-FOUND          VALUE 'Y'.
006000         10  ENT-CHILD-OBJECT-ID     PIC X(40).
006100         10  FILLER                  PIC X(05).
006200*---------------------------------------------------------------*
006300 01  SEGMENT-TABLE-AREA.
006400     05  FILLER                      PIC X(04).
006500     05  WS-SEGMENT-COUNT            PIC S9(05) COMP VALUE 0.
006600     05  SEGMENT-TABLE OCCURS 1 TO 20000 TIMES
006700             DEPENDING ON WS-SEGMENT-COUNT
006800             INDEXED BY SEG-IDX.
006900         10  SEG-OBJECT-ID           PIC X(40).
007000         10  SEG-REPO                PIC X(10).
007100         10  SEG-ORG                 PIC X(10).
007200         10  SEG-CID                 PIC 9(06).
007300         10  SEG-EID                 PIC 9(06).
007400         10  SEG-SID                 PIC 9(06).
007500         10  SEG-ROLE                PIC X(10).
007600         10  SEG-ROLE-NUMBER         PIC 9(01).
007700         10  SEG-SHA1                PIC X(10).
007800         10  SEG-SORT-WEIGHT         PIC 9(06).
007900         10  SEG-STORED-SIG          PIC X(40).
008000         10  SEG-RESOLVED-ID         PIC X(40).
008100         10  SEG-CHANGED-SW          PIC X(01).
008200             88  SEG-CHANGED             VALUE 'Y'.
008300         10  SEG-LINK-FOUND-SW       PIC X(01).
008400             88  SEG-LINK-FOUND          VALUE 'Y'.
008500         10  SEG-CHILD-OBJECT-ID     PIC X(40).
008600         10  FILLER                  PIC X(05).
008700*---------------------------------------------------------------*
008800 01  FILE-TABLE-AREA.
008900     05  FILLER                      PIC X(04).
009000     05  WS-FILE-COUNT               PIC S9(05) COMP VALUE 0.
009100     05  FILE-TABLE OCCURS 1 TO 20000 TIMES
009200             DEPENDING ON WS-FILE-COUNT
009300             INDEXED BY FIL-IDX.
009400         10  FIL-OBJECT-ID           PIC X(40).
009500         10  FIL-REPO                PIC X(10).
009600         10  FIL-ORG                 PIC X(10).
009700         10  FIL-CID                 PIC 9(06).
009800         10  FIL-EID                 PIC 9(06).
009900         10  FIL-SID                 PIC 9(06).
010000         10  FIL-ROLE                PIC X(10).
010100         10  FIL-ROLE-NUMBER         PIC 9(01).
010200         10  FIL-SHA1                PIC X(10).
010300         10  FIL-SORT-WEIGHT         PIC 9(06).
010400         10  FIL-STORED-SIG          PIC X(40).
010500         10  FIL-RESOLVED-ID         PIC X(40).
010600         10  FIL-CHANGED-SW          PIC X(01).
010700             88  FIL-CHANGED             VALUE 'Y'.
010800         10  FILLER                  PIC X(06).
