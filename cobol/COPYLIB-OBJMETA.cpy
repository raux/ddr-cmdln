000100*---------------------------------------------------------------*
000200* OBJMETA  -  CATALOG OBJECT METADATA INPUT RECORD
000300* ONE RECORD PER CATALOG OBJECT (COLLECTION/ENTITY/SEGMENT/FILE)
000400* READ BY SIGASSGN FROM THE OBJECT-METADATA EXTRACT FILE.
000500*---------------------------------------------------------------*
000600* 05/12/97 DRQ  CREATED FOR SIGNATURE-ASSIGNMENT PROJECT.
000700* 02/09/99 EA   Y2K - SIGNATURE-ID COMPARE NOW FULL TEXT, NO
000800*               2-DIGIT YEAR EVER STORED IN THIS RECORD.
000900*---------------------------------------------------------------*
001000 01  OBJECT-METADATA-RECORD.
001100     05  OMR-OBJECT-ID               PIC X(40).
001200     05  OMR-MODEL                   PIC X(12).
001300     05  OMR-SORT-WEIGHT             PIC 9(06).
001400     05  OMR-SORT-ALPHA REDEFINES
001500         OMR-SORT-WEIGHT             PIC X(06).
001600     05  OMR-SIGNATURE-ID            PIC X(40).
001700     05  FILLER                      PIC X(02).
