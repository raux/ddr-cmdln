000100*---------------------------------------------------------------*
000200* SIGOUT   -  SIGNATURE RESULT OUTPUT RECORD
000300* ONE RECORD PER CATALOG OBJECT, WRITTEN BY SIGASSGN IN MODEL
000400* ORDER COLLECTION / ENTITY / SEGMENT / FILE.
000500*---------------------------------------------------------------*
000600* 05/19/97 DRQ  CREATED FOR SIGNATURE-ASSIGNMENT PROJECT.
000700*---------------------------------------------------------------*
000800 01  SIGNATURE-RESULT-RECORD.
000900     05  SRR-OBJECT-ID               PIC X(40).
001000     05  SRR-MODEL                   PIC X(12).
001100     05  SRR-NEW-SIGNATURE-ID        PIC X(40).
001200     05  SRR-CHANGED-FLAG            PIC X(01).
001300         88  SRR-SIGNATURE-CHANGED       VALUE 'Y'.
001400         88  SRR-SIGNATURE-UNCHANGED     VALUE 'N'.
001500     05  FILLER                      PIC X(07).
