000100*===============================================================*
000200* PROGRAM NAME:    SIGASSGN
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/12/97  DAVID QUINTERO  CREATED FOR CATALOG SIGNATURE PROJECT.DQ051297
000900*                           LOADS OBJECT-METADATA, SORTS EACH
001000*                           MODEL, CALLS SIGLINK, WRITES RESULTS.
001100* 07/01/97  DAVID QUINTERO  ADDED PER-MODEL SORT STEPS, WAS       DQ070197
001200*                           RELYING ON THE EXTRACT ALREADY BEING
001300*                           IN ORDER. IT WASN'T.
001400* 11/14/98  ED ACKERMAN     RAISED TABLE LIMITS TO 20000, TESTING EA111498
001500*                           ORG LOAD OVERFLOWED THE OLD 5000 CAP.
001600* 02/09/99  ED ACKERMAN     Y2K - WS-CURRENT-YY NOW 4 DIGITS,     EA020999
001700*                           CENTURY WINDOW ADDED IN
001800*                           1000-INITIALIZATION. NO 2-DIGIT YEAR
001900*                           LEAVES THIS PROGRAM ANY LONGER.
002000* 06/30/99  ED ACKERMAN     FILE-MODEL ENTRIES NOW SEEDED WITH    EA063099
002100*                           THEIR OWN ID AS RESOLVED-ID AT LOAD
002200*                           TIME SO SIGLINK NEVER HAS TO TOUCH
002300*                           THE FILE TABLE.
002400* 03/22/01  ED ACKERMAN     REQUEST #4410 - RUN SUMMARY NOW SHOWS EA032201
002500*                           A PER-MODEL BREAKDOWN, NOT JUST A
002600*                           GRAND TOTAL.
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    SIGASSGN.
003000 AUTHOR.        DAVID QUINTERO.
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN.  05/12/97.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT OBJECT-METADATA-FILE ASSIGN TO OBJMETA
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS  IS OMF-STATUS.
005100*
005200     SELECT SIGNATURE-RESULTS-FILE ASSIGN TO SIGOUT
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS SRF-STATUS.
005500*
005600     SELECT COLL-SORT-FILE ASSIGN TO CSRT1.
005700     SELECT ENT-SORT-FILE  ASSIGN TO CSRT2.
005800     SELECT SEG-SORT-FILE  ASSIGN TO CSRT3.
005900     SELECT FIL-SORT-FILE  ASSIGN TO CSRT4.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  OBJECT-METADATA-FILE
006600         RECORDING MODE IS F.
006700     COPY OBJMETA.
006800*---------------------------------------------------------------*
006900 FD  SIGNATURE-RESULTS-FILE
007000         RECORDING MODE IS F.
007100     COPY SIGOUT.
007200*---------------------------------------------------------------*
007300 SD  COLL-SORT-FILE.
007400 01  COLL-SORT-RECORD.
007500     05  CSK-REPO                    PIC X(10).
007600     05  CSK-ORG                     PIC X(10).
007700     05  CSK-CID                     PIC 9(06).
007800     05  CSK-OBJECT-ID               PIC X(40).
007900     05  CSK-STORED-SIG              PIC X(40).
008000     05  FILLER                      PIC X(04).
008100*---------------------------------------------------------------*
008200 SD  ENT-SORT-FILE.
008300 01  ENT-SORT-RECORD.
008400     05  ESK-REPO                    PIC X(10).
008500     05  ESK-ORG                     PIC X(10).
008600     05  ESK-CID                     PIC 9(06).
008700     05  ESK-SORT-WEIGHT             PIC 9(06).
008800     05  ESK-EID                     PIC 9(06).
008900     05  ESK-OBJECT-ID               PIC X(40).
009000     05  ESK-STORED-SIG              PIC X(40).
009100     05  FILLER                      PIC X(04).
009200*---------------------------------------------------------------*
009300 SD  SEG-SORT-FILE.
009400 01  SEG-SORT-RECORD.
009500     05  SSK-REPO                    PIC X(10).
009600     05  SSK-ORG                     PIC X(10).
009700     05  SSK-CID                     PIC 9(06).
009800     05  SSK-EID                     PIC 9(06).
009900     05  SSK-SID                     PIC 9(06).
010000     05  SSK-OBJECT-ID               PIC X(40).
010100     05  SSK-STORED-SIG              PIC X(40).
010200     05  FILLER                      PIC X(04).
010300*---------------------------------------------------------------*
010400 SD  FIL-SORT-FILE.
010500 01  FIL-SORT-RECORD.
010600     05  FSK-REPO                    PIC X(10).
010700     05  FSK-ORG                     PIC X(10).
010800     05  FSK-CID                     PIC 9(06).
010900     05  FSK-EID                     PIC 9(06).
011000     05  FSK-SID                     PIC 9(06).
011100     05  FSK-ROLE-NUMBER             PIC 9(01).
011200     05  FSK-SORT-WEIGHT             PIC 9(06).
011300     05  FSK-SHA1                    PIC X(10).
011400     05  FSK-OBJECT-ID               PIC X(40).
011500     05  FSK-STORED-SIG              PIC X(40).
011600     05  FILLER                      PIC X(04).
011700*---------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900*---------------------------------------------------------------*
012000     COPY SIGTAB.
012100*---------------------------------------------------------------*
012200     COPY DATESTMP.
012300*---------------------------------------------------------------*
012400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
012500     05  OMF-STATUS                  PIC X(02).
012600         88  OMF-OK                      VALUE '00'.
012700         88  OMF-EOF                     VALUE '10'.
012800     05  SRF-STATUS                  PIC X(02).
012900         88  SRF-OK                      VALUE '00'.
013000     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
013100         88  END-OF-FILE                    VALUE 'Y'.
013200     05  WS-WORK-INDEX               PIC S9(05) COMP.
013300     05  WS-DASH-COUNT               PIC 9(02) COMP VALUE 0.
013310     05  FILLER                      PIC X(03).
013400*---------------------------------------------------------------*
013410*    WS-DATE-TIME-ACCEPT-AREA AND WS-TIME-ACCEPT-AREA ARE SIZED
013420*    TO EXACTLY MATCH WHAT ACCEPT FROM DATE/TIME HANDS BACK -
013430*    NO FILLER PAD HERE, A PAD WOULD THROW OFF THE ACCEPT.
013500 01  WS-DATE-TIME-ACCEPT-AREA.
013600     05  WS-ACCEPT-YY                PIC 9(02).
013700     05  WS-ACCEPT-MM                PIC 9(02).
013800     05  WS-ACCEPT-DD                PIC 9(02).
013900 01  WS-TIME-ACCEPT-AREA.
014000     05  WS-ACCEPT-HH                PIC 9(02).
014100     05  WS-ACCEPT-MIN               PIC 9(02).
014200     05  WS-ACCEPT-SS                PIC 9(02).
014300     05  WS-ACCEPT-CS                PIC 9(02).
014400*---------------------------------------------------------------*
014500 01  WS-RUN-COUNTERS.
014600     05  WS-COLL-CHANGED             PIC 9(07) COMP VALUE 0.
014700     05  WS-ENT-CHANGED              PIC 9(07) COMP VALUE 0.
014800     05  WS-SEG-CHANGED              PIC 9(07) COMP VALUE 0.
014900     05  WS-FIL-CHANGED              PIC 9(07) COMP VALUE 0.
015000     05  WS-TOTAL-CHANGED            PIC 9(07) COMP VALUE 0.
015100     05  WS-TOTAL-PROCESSED          PIC 9(07) COMP VALUE 0.
015110     05  FILLER                      PIC X(04).
015200*---------------------------------------------------------------*
015300 01  WS-OBJECT-ID-WORK.
015400     05  WS-OBJECT-ID-TEXT           PIC X(40).
015500 01  WS-OBJECT-ID-CHARS REDEFINES
015600         WS-OBJECT-ID-WORK.
015700     05  WS-OBJID-CHAR               PIC X(01) OCCURS 40 TIMES.
015800*---------------------------------------------------------------*
015900 01  WS-ID-PART-TABLE.
016000     05  WS-ID-PART OCCURS 7 TIMES   PIC X(10).
016010     05  FILLER                      PIC X(04).
016100*---------------------------------------------------------------*
016200 01  WS-CURRENT-ENTRY.
016300     05  WC-REPO                     PIC X(10).
016400     05  WC-ORG                      PIC X(10).
016500     05  WC-CID                      PIC 9(06).
016600     05  WC-EID                      PIC 9(06).
016700     05  WC-SID                      PIC 9(06).
016800     05  WC-ROLE                     PIC X(10).
016900     05  WC-ROLE-NUMBER              PIC 9(01).
017000     05  WC-SHA1                     PIC X(10).
017100     05  WC-SORT-WEIGHT              PIC 9(06).
017200     05  FILLER                      PIC X(06).
017300*===============================================================*
017400 PROCEDURE DIVISION.
017500*---------------------------------------------------------------*
017600 0000-MAIN-PROCESSING.
017700*---------------------------------------------------------------*
017800     PERFORM 1000-INITIALIZATION.
017900     PERFORM 2000-LOAD-OBJECT-METADATA.
018000     PERFORM 3000-SORT-ALL-MODELS.
018100     PERFORM 4000-RESOLVE-SIGNATURES.
018200     PERFORM 5000-WRITE-RESULTS.
018300     PERFORM 6000-CLOSE-FILES.
018400     PERFORM 7000-DISPLAY-RUN-SUMMARY.
018500     GOBACK.
018600*---------------------------------------------------------------*
018700 1000-INITIALIZATION.
018800*---------------------------------------------------------------*
018900     OPEN INPUT  OBJECT-METADATA-FILE.
019000     OPEN OUTPUT SIGNATURE-RESULTS-FILE.
019100     IF NOT OMF-OK
019200         DISPLAY 'SIGASSGN: OBJECT-METADATA OPEN STATUS '
019300             OMF-STATUS
019400         PERFORM 9900-ABEND-RUN
019500     END-IF.
019600     PERFORM 1100-ACCEPT-RUN-DATE.
019700*---------------------------------------------------------------*
019800 1100-ACCEPT-RUN-DATE.
019900*---------------------------------------------------------------*
020000*    ACCEPT FROM DATE STILL HANDS BACK A 2-DIGIT YEAR ON THIS
020100*    COMPILER - THE Y2K FIX IS THE CENTURY WINDOW BELOW, NOT A
020200*    DIFFERENT ACCEPT CLAUSE.
020300     ACCEPT WS-DATE-TIME-ACCEPT-AREA FROM DATE.
020400     ACCEPT WS-TIME-ACCEPT-AREA      FROM TIME.
020500     IF WS-ACCEPT-YY < 50
020600         COMPUTE WS-CURRENT-YY = 2000 + WS-ACCEPT-YY
020700     ELSE
020800         COMPUTE WS-CURRENT-YY = 1900 + WS-ACCEPT-YY
020900     END-IF.
021000     MOVE WS-ACCEPT-MM           TO WS-CURRENT-MM.
021100     MOVE WS-ACCEPT-DD           TO WS-CURRENT-DD.
021200     MOVE WS-ACCEPT-HH           TO WS-CURRENT-HH  WS-ISO-HOUR.
021300     MOVE WS-ACCEPT-MIN          TO WS-CURRENT-MIN WS-ISO-MINUTE.
021400     MOVE WS-ACCEPT-SS           TO WS-CURRENT-SS  WS-ISO-SECOND.
021500     MOVE WS-ACCEPT-CS           TO WS-CURRENT-MS.
021600     MOVE WS-CURRENT-YY          TO WS-ISO-YEAR.
021700     MOVE WS-CURRENT-MM          TO WS-ISO-MONTH.
021800     MOVE WS-CURRENT-DD          TO WS-ISO-DAY.
021900     MOVE ZERO                   TO WS-ISO-MICROS.
022000*---------------------------------------------------------------*
022100 2000-LOAD-OBJECT-METADATA.
022200*---------------------------------------------------------------*
022300     PERFORM 2100-READ-OBJECT-METADATA-RECORD.
022400     PERFORM 2200-CLASSIFY-AND-FILE-OBJECT
022500         UNTIL END-OF-FILE.
022600*---------------------------------------------------------------*
022700 2100-READ-OBJECT-METADATA-RECORD.
022800*---------------------------------------------------------------*
022900     READ OBJECT-METADATA-FILE
023000         AT END
023100             SET END-OF-FILE TO TRUE
023200         NOT AT END
023300             ADD 1 TO WS-TOTAL-PROCESSED
023400     END-READ.
023500*---------------------------------------------------------------*
023600 2200-CLASSIFY-AND-FILE-OBJECT.
023700*---------------------------------------------------------------*
023800     MOVE OMR-OBJECT-ID              TO WS-OBJECT-ID-TEXT.
023900     MOVE OMR-SORT-WEIGHT            TO WC-SORT-WEIGHT.
024000     IF OMR-SORT-ALPHA = SPACES OR OMR-SORT-WEIGHT = ZERO
024100         MOVE 999999                 TO WC-SORT-WEIGHT
024200     END-IF.
024300     EVALUATE OMR-MODEL(1:10)
024400         WHEN 'collection'
024500             PERFORM 2310-PARSE-COLLECTION-ID
024600             PERFORM 2410-FILE-COLLECTION-ENTRY
024700         WHEN 'entity    '
024800             PERFORM 2320-PARSE-ENTITY-ID
024900             PERFORM 2420-FILE-ENTITY-ENTRY
025000         WHEN 'segment   '
025100             PERFORM 2330-PARSE-SEGMENT-ID
025200             PERFORM 2430-FILE-SEGMENT-ENTRY
025300         WHEN 'file      '
025400             PERFORM 2340-PARSE-FILE-ID
025500             PERFORM 2440-FILE-FILE-ENTRY
025600         WHEN OTHER
025700             DISPLAY 'SIGASSGN: UNKNOWN MODEL ' OMR-MODEL
025800                 ' ON ' OMR-OBJECT-ID
025900     END-EVALUATE.
026000     PERFORM 2100-READ-OBJECT-METADATA-RECORD.
026100*---------------------------------------------------------------*
026200 2310-PARSE-COLLECTION-ID.
026300*---------------------------------------------------------------*
026400     UNSTRING WS-OBJECT-ID-TEXT DELIMITED BY '-'
026500         INTO WS-ID-PART(1) WS-ID-PART(2) WS-ID-PART(3).
026600     MOVE WS-ID-PART(1)              TO WC-REPO.
026700     MOVE WS-ID-PART(2)              TO WC-ORG.
026800     MOVE WS-ID-PART(3)(1:6)         TO WC-CID.
026900*---------------------------------------------------------------*
027000 2320-PARSE-ENTITY-ID.
027100*---------------------------------------------------------------*
027200     UNSTRING WS-OBJECT-ID-TEXT DELIMITED BY '-'
027300         INTO WS-ID-PART(1) WS-ID-PART(2) WS-ID-PART(3)
027400              WS-ID-PART(4).
027500     MOVE WS-ID-PART(1)              TO WC-REPO.
027600     MOVE WS-ID-PART(2)              TO WC-ORG.
027700     MOVE WS-ID-PART(3)(1:6)         TO WC-CID.
027800     MOVE WS-ID-PART(4)(1:6)         TO WC-EID.
027900*---------------------------------------------------------------*
028000 2330-PARSE-SEGMENT-ID.
028100*---------------------------------------------------------------*
028200     UNSTRING WS-OBJECT-ID-TEXT DELIMITED BY '-'
028300         INTO WS-ID-PART(1) WS-ID-PART(2) WS-ID-PART(3)
028400              WS-ID-PART(4) WS-ID-PART(5).
028500     MOVE WS-ID-PART(1)              TO WC-REPO.
028600     MOVE WS-ID-PART(2)              TO WC-ORG.
028700     MOVE WS-ID-PART(3)(1:6)         TO WC-CID.
028800     MOVE WS-ID-PART(4)(1:6)         TO WC-EID.
028900     MOVE WS-ID-PART(5)(1:6)         TO WC-SID.
029000*---------------------------------------------------------------*
029100 2340-PARSE-FILE-ID.
029200*---------------------------------------------------------------*
029300     MOVE 0                          TO WS-DASH-COUNT.
029400     INSPECT WS-OBJECT-ID-TEXT
029500         TALLYING WS-DASH-COUNT FOR ALL '-'.
029600     MOVE ZERO                       TO WC-SID.
029700     IF WS-DASH-COUNT = 5
029800         UNSTRING WS-OBJECT-ID-TEXT DELIMITED BY '-'
029900             INTO WS-ID-PART(1) WS-ID-PART(2) WS-ID-PART(3)
030000                  WS-ID-PART(4) WS-ID-PART(5) WS-ID-PART(6)
030100         MOVE WS-ID-PART(5)          TO WC-ROLE
030200         MOVE WS-ID-PART(6)          TO WC-SHA1
030300     ELSE
030400         UNSTRING WS-OBJECT-ID-TEXT DELIMITED BY '-'
030500             INTO WS-ID-PART(1) WS-ID-PART(2) WS-ID-PART(3)
030600                  WS-ID-PART(4) WS-ID-PART(5) WS-ID-PART(6)
030700                  WS-ID-PART(7)
030800         MOVE WS-ID-PART(5)(1:6)     TO WC-SID
030900         MOVE WS-ID-PART(6)          TO WC-ROLE
031000         MOVE WS-ID-PART(7)          TO WC-SHA1
031100     END-IF.
031200     MOVE WS-ID-PART(1)              TO WC-REPO.
031300     MOVE WS-ID-PART(2)              TO WC-ORG.
031400     MOVE WS-ID-PART(3)(1:6)         TO WC-CID.
031500     MOVE WS-ID-PART(4)(1:6)         TO WC-EID.
031600     EVALUATE WC-ROLE
031700         WHEN 'mezzanine '
031800             MOVE 0 TO WC-ROLE-NUMBER
031900         WHEN 'master    '
032000             MOVE 1 TO WC-ROLE-NUMBER
032100         WHEN 'transcript'
032200             MOVE 2 TO WC-ROLE-NUMBER
032300         WHEN OTHER
032400             MOVE 9 TO WC-ROLE-NUMBER
032500     END-EVALUATE.
032600*---------------------------------------------------------------*
032700 2410-FILE-COLLECTION-ENTRY.
032800*---------------------------------------------------------------*
032900     ADD 1 TO WS-COLLECTION-COUNT.
033000     SET COLL-IDX TO WS-COLLECTION-COUNT.
033100     MOVE WS-OBJECT-ID-TEXT    TO COL-OBJECT-ID(COLL-IDX).
033200     MOVE WC-REPO              TO COL-REPO(COLL-IDX).
033300     MOVE WC-ORG               TO COL-ORG(COLL-IDX).
033400     MOVE WC-CID               TO COL-CID(COLL-IDX).
033500     MOVE OMR-SIGNATURE-ID     TO COL-STORED-SIG(COLL-IDX).
033600     MOVE SPACES               TO COL-RESOLVED-ID(COLL-IDX).
033700     MOVE 'N'                  TO COL-CHANGED-SW(COLL-IDX).
033800     MOVE 'N'                  TO COL-LINK-FOUND-SW(COLL-IDX).
033900*---------------------------------------------------------------*
034000 2420-FILE-ENTITY-ENTRY.
034100*---------------------------------------------------------------*
034200     ADD 1 TO WS-ENTITY-COUNT.
034300     SET ENT-IDX TO WS-ENTITY-COUNT.
034400     MOVE WS-OBJECT-ID-TEXT    TO ENT-OBJECT-ID(ENT-IDX).
034500     MOVE WC-REPO              TO ENT-REPO(ENT-IDX).
034600     MOVE WC-ORG               TO ENT-ORG(ENT-IDX).
034700     MOVE WC-CID               TO ENT-CID(ENT-IDX).
034800     MOVE WC-EID               TO ENT-EID(ENT-IDX).
034900     MOVE WC-SORT-WEIGHT       TO ENT-SORT-WEIGHT(ENT-IDX).
035000     MOVE OMR-SIGNATURE-ID     TO ENT-STORED-SIG(ENT-IDX).
035100     MOVE SPACES               TO ENT-RESOLVED-ID(ENT-IDX).
035200     MOVE 'N'                  TO ENT-CHANGED-SW(ENT-IDX).
035300     MOVE 'N'                  TO ENT-LINK-FOUND-SW(ENT-IDX).
035400*---------------------------------------------------------------*
035500 2430-FILE-SEGMENT-ENTRY.
035600*---------------------------------------------------------------*
035700     ADD 1 TO WS-SEGMENT-COUNT.
035800     SET SEG-IDX TO WS-SEGMENT-COUNT.
035900     MOVE WS-OBJECT-ID-TEXT    TO SEG-OBJECT-ID(SEG-IDX).
036000     MOVE WC-REPO              TO SEG-REPO(SEG-IDX).
036100     MOVE WC-ORG               TO SEG-ORG(SEG-IDX).
036200     MOVE WC-CID               TO SEG-CID(SEG-IDX).
036300     MOVE WC-EID               TO SEG-EID(SEG-IDX).
036400     MOVE WC-SID               TO SEG-SID(SEG-IDX).
036500     MOVE OMR-SIGNATURE-ID     TO SEG-STORED-SIG(SEG-IDX).
036600     MOVE SPACES               TO SEG-RESOLVED-ID(SEG-IDX).
036700     MOVE 'N'                  TO SEG-CHANGED-SW(SEG-IDX).
036800     MOVE 'N'                  TO SEG-LINK-FOUND-SW(SEG-IDX).
036900*---------------------------------------------------------------*
037000 2440-FILE-FILE-ENTRY.
037100*---------------------------------------------------------------*
037200     ADD 1 TO WS-FILE-COUNT.
037300     SET FIL-IDX TO WS-FILE-COUNT.
037400     MOVE WS-OBJECT-ID-TEXT    TO FIL-OBJECT-ID(FIL-IDX).
037500     MOVE WC-REPO              TO FIL-REPO(FIL-IDX).
037600     MOVE WC-ORG               TO FIL-ORG(FIL-IDX).
037700     MOVE WC-CID               TO FIL-CID(FIL-IDX).
037800     MOVE WC-EID               TO FIL-EID(FIL-IDX).
037900     MOVE WC-SID               TO FIL-SID(FIL-IDX).
038000     MOVE WC-ROLE              TO FIL-ROLE(FIL-IDX).
038100     MOVE WC-ROLE-NUMBER       TO FIL-ROLE-NUMBER(FIL-IDX).
038200     MOVE WC-SHA1              TO FIL-SHA1(FIL-IDX).
038300     MOVE WC-SORT-WEIGHT       TO FIL-SORT-WEIGHT(FIL-IDX).
038400     MOVE OMR-SIGNATURE-ID     TO FIL-STORED-SIG(FIL-IDX).
038500*    A FILE IS ALWAYS A TERMINAL OBJECT - ITS OWN ID IS THE
038600*    RESOLVED SIGNATURE, SIGLINK NEVER TOUCHES THIS TABLE.
038700     MOVE WS-OBJECT-ID-TEXT    TO FIL-RESOLVED-ID(FIL-IDX).
038800     MOVE 'N'                  TO FIL-CHANGED-SW(FIL-IDX).
038900*---------------------------------------------------------------*
039000 3000-SORT-ALL-MODELS.
039100*---------------------------------------------------------------*
039200     IF WS-COLLECTION-COUNT > 0
039300         SORT COLL-SORT-FILE
039400             ON ASCENDING KEY CSK-REPO CSK-ORG CSK-CID
039500             INPUT PROCEDURE IS 3011-RELEASE-COLLECTIONS
039600             OUTPUT PROCEDURE IS 3012-RETURN-COLLECTIONS
039700     END-IF.
039800     IF WS-ENTITY-COUNT > 0
039900         SORT ENT-SORT-FILE
040000             ON ASCENDING KEY ESK-REPO ESK-ORG ESK-CID
040100                              ESK-SORT-WEIGHT ESK-EID
040200             INPUT PROCEDURE IS 3021-RELEASE-ENTITIES
040300             OUTPUT PROCEDURE IS 3022-RETURN-ENTITIES
040400     END-IF.
040500     IF WS-SEGMENT-COUNT > 0
040600         SORT SEG-SORT-FILE
040700             ON ASCENDING KEY SSK-REPO SSK-ORG SSK-CID
040800                              SSK-EID SSK-SID
040900             INPUT PROCEDURE IS 3031-RELEASE-SEGMENTS
041000             OUTPUT PROCEDURE IS 3032-RETURN-SEGMENTS
041100     END-IF.
041200     IF WS-FILE-COUNT > 0
041300         SORT FIL-SORT-FILE
041400             ON ASCENDING KEY FSK-REPO FSK-ORG FSK-CID FSK-EID
041500                              FSK-SID FSK-ROLE-NUMBER
041600                              FSK-SORT-WEIGHT FSK-SHA1
041700             INPUT PROCEDURE IS 3041-RELEASE-FILES
041800             OUTPUT PROCEDURE IS 3042-RETURN-FILES
041900     END-IF.
042000*---------------------------------------------------------------*
042100 3011-RELEASE-COLLECTIONS.
042200*---------------------------------------------------------------*
042300     PERFORM 3015-RELEASE-ONE-COLLECTION
042400         VARYING COLL-IDX FROM 1 BY 1
042500         UNTIL COLL-IDX > WS-COLLECTION-COUNT.
042600*---------------------------------------------------------------*
042700 3015-RELEASE-ONE-COLLECTION.
042800*---------------------------------------------------------------*
042900     MOVE COL-REPO(COLL-IDX)       TO CSK-REPO.
043000     MOVE COL-ORG(COLL-IDX)        TO CSK-ORG.
043100     MOVE COL-CID(COLL-IDX)        TO CSK-CID.
043200     MOVE COL-OBJECT-ID(COLL-IDX)  TO CSK-OBJECT-ID.
043300     MOVE COL-STORED-SIG(COLL-IDX) TO CSK-STORED-SIG.
043400     RELEASE COLL-SORT-RECORD.
043500*---------------------------------------------------------------*
043600 3012-RETURN-COLLECTIONS.
043700*---------------------------------------------------------------*
043800     MOVE 'N' TO END-OF-FILE-SW.
043900     SET COLL-IDX TO 1.
044000     PERFORM 3016-RETURN-ONE-COLLECTION
044100         UNTIL END-OF-FILE.
044200     MOVE 'N' TO END-OF-FILE-SW.
044300*---------------------------------------------------------------*
044400 3016-RETURN-ONE-COLLECTION.
044500*---------------------------------------------------------------*
044600     RETURN COLL-SORT-FILE
044700         AT END
044800             SET END-OF-FILE TO TRUE
044900         NOT AT END
045000             MOVE CSK-OBJECT-ID    TO COL-OBJECT-ID(COLL-IDX)
045100             MOVE CSK-REPO         TO COL-REPO(COLL-IDX)
045200             MOVE CSK-ORG          TO COL-ORG(COLL-IDX)
045300             MOVE CSK-CID          TO COL-CID(COLL-IDX)
045400             MOVE CSK-STORED-SIG   TO COL-STORED-SIG(COLL-IDX)
045500             MOVE SPACES           TO COL-RESOLVED-ID(COLL-IDX)
045600             MOVE 'N'              TO COL-CHANGED-SW(COLL-IDX)
045700             MOVE 'N'              TO COL-LINK-FOUND-SW(COLL-IDX)
045800             SET COLL-IDX UP BY 1
045900     END-RETURN.
046000*---------------------------------------------------------------*
046100 3021-RELEASE-ENTITIES.
046200*---------------------------------------------------------------*
046300     PERFORM 3025-RELEASE-ONE-ENTITY
046400         VARYING ENT-IDX FROM 1 BY 1
046500         UNTIL ENT-IDX > WS-ENTITY-COUNT.
046600*---------------------------------------------------------------*
046700 3025-RELEASE-ONE-ENTITY.
046800*---------------------------------------------------------------*
046900     MOVE ENT-REPO(ENT-IDX)        TO ESK-REPO.
047000     MOVE ENT-ORG(ENT-IDX)         TO ESK-ORG.
047100     MOVE ENT-CID(ENT-IDX)         TO ESK-CID.
047200     MOVE ENT-SORT-WEIGHT(ENT-IDX) TO ESK-SORT-WEIGHT.
047300     MOVE ENT-EID(ENT-IDX)         TO ESK-EID.
047400     MOVE ENT-OBJECT-ID(ENT-IDX)   TO ESK-OBJECT-ID.
047500     MOVE ENT-STORED-SIG(ENT-IDX)  TO ESK-STORED-SIG.
047600     RELEASE ENT-SORT-RECORD.
047700*---------------------------------------------------------------*
047800 3022-RETURN-ENTITIES.
047900*---------------------------------------------------------------*
048000     MOVE 'N' TO END-OF-FILE-SW.
048100     SET ENT-IDX TO 1.
048200     PERFORM 3026-RETURN-ONE-ENTITY
048300         UNTIL END-OF-FILE.
048400     MOVE 'N' TO END-OF-FILE-SW.
048500*---------------------------------------------------------------*
048600 3026-RETURN-ONE-ENTITY.
048700*---------------------------------------------------------------*
048800     RETURN ENT-SORT-FILE
048900         AT END
049000             SET END-OF-FILE TO TRUE
049100         NOT AT END
049200             MOVE ESK-OBJECT-ID    TO ENT-OBJECT-ID(ENT-IDX)
049300             MOVE ESK-REPO         TO ENT-REPO(ENT-IDX)
049400             MOVE ESK-ORG          TO ENT-ORG(ENT-IDX)
049500             MOVE ESK-CID          TO ENT-CID(ENT-IDX)
049600             MOVE ESK-SORT-WEIGHT  TO ENT-SORT-WEIGHT(ENT-IDX)
049700             MOVE ESK-EID          TO ENT-EID(ENT-IDX)
049800             MOVE ESK-STORED-SIG   TO ENT-STORED-SIG(ENT-IDX)
049900             MOVE SPACES           TO ENT-RESOLVED-ID(ENT-IDX)
050000             MOVE 'N'              TO ENT-CHANGED-SW(ENT-IDX)
050100             MOVE 'N'              TO ENT-LINK-FOUND-SW(ENT-IDX)
050200             SET ENT-IDX UP BY 1
050300     END-RETURN.
050400*---------------------------------------------------------------*
050500 3031-RELEASE-SEGMENTS.
050600*---------------------------------------------------------------*
050700     PERFORM 3035-RELEASE-ONE-SEGMENT
050800         VARYING SEG-IDX FROM 1 BY 1
050900         UNTIL SEG-IDX > WS-SEGMENT-COUNT.
051000*---------------------------------------------------------------*
051100 3035-RELEASE-ONE-SEGMENT.
051200*---------------------------------------------------------------*
051300     MOVE SEG-REPO(SEG-IDX)        TO SSK-REPO.
051400     MOVE SEG-ORG(SEG-IDX)         TO SSK-ORG.
051500     MOVE SEG-CID(SEG-IDX)         TO SSK-CID.
051600     MOVE SEG-EID(SEG-IDX)         TO SSK-EID.
051700     MOVE SEG-SID(SEG-IDX)         TO SSK-SID.
051800     MOVE SEG-OBJECT-ID(SEG-IDX)   TO SSK-OBJECT-ID.
051900     MOVE SEG-STORED-SIG(SEG-IDX)  TO SSK-STORED-SIG.
052000     RELEASE SEG-SORT-RECORD.
052100*---------------------------------------------------------------*
052200 3032-RETURN-SEGMENTS.
052300*---------------------------------------------------------------*
052400     MOVE 'N' TO END-OF-FILE-SW.
052500     SET SEG-IDX TO 1.
052600     PERFORM 3036-RETURN-ONE-SEGMENT
052700         UNTIL END-OF-FILE.
052800     MOVE 'N' TO END-OF-FILE-SW.
052900*---------------------------------------------------------------*
053000 3036-RETURN-ONE-SEGMENT.
053100*---------------------------------------------------------------*
053200     RETURN SEG-SORT-FILE
053300         AT END
053400             SET END-OF-FILE TO TRUE
053500         NOT AT END
053600             MOVE SSK-OBJECT-ID    TO SEG-OBJECT-ID(SEG-IDX)
053700             MOVE SSK-REPO         TO SEG-REPO(SEG-IDX)
053800             MOVE SSK-ORG          TO SEG-ORG(SEG-IDX)
053900             MOVE SSK-CID          TO SEG-CID(SEG-IDX)
054000             MOVE SSK-EID          TO SEG-EID(SEG-IDX)
054100             MOVE SSK-SID          TO SEG-SID(SEG-IDX)
054200             MOVE SSK-STORED-SIG   TO SEG-STORED-SIG(SEG-IDX)
054300             MOVE SPACES           TO SEG-RESOLVED-ID(SEG-IDX)
054400             MOVE 'N'              TO SEG-CHANGED-SW(SEG-IDX)
054500             MOVE 'N'              TO SEG-LINK-FOUND-SW(SEG-IDX)
054600             SET SEG-IDX UP BY 1
054700     END-RETURN.
054800*---------------------------------------------------------------*
054900 3041-RELEASE-FILES.
055000*---------------------------------------------------------------*
055100     PERFORM 3045-RELEASE-ONE-FILE
055200         VARYING FIL-IDX FROM 1 BY 1
055300         UNTIL FIL-IDX > WS-FILE-COUNT.
055400*---------------------------------------------------------------*
055500 3045-RELEASE-ONE-FILE.
055600*---------------------------------------------------------------*
055700     MOVE FIL-REPO(FIL-IDX)        TO FSK-REPO.
055800     MOVE FIL-ORG(FIL-IDX)         TO FSK-ORG.
055900     MOVE FIL-CID(FIL-IDX)         TO FSK-CID.
056000     MOVE FIL-EID(FIL-IDX)         TO FSK-EID.
056100     MOVE FIL-SID(FIL-IDX)         TO FSK-SID.
056200     MOVE FIL-ROLE-NUMBER(FIL-IDX) TO FSK-ROLE-NUMBER.
056300     MOVE FIL-SORT-WEIGHT(FIL-IDX) TO FSK-SORT-WEIGHT.
056400     MOVE FIL-SHA1(FIL-IDX)        TO FSK-SHA1.
056500     MOVE FIL-OBJECT-ID(FIL-IDX)   TO FSK-OBJECT-ID.
056600     MOVE FIL-STORED-SIG(FIL-IDX)  TO FSK-STORED-SIG.
056700     RELEASE FIL-SORT-RECORD.
056800*---------------------------------------------------------------*
056900 3042-RETURN-FILES.
057000*---------------------------------------------------------------*
057100     MOVE 'N' TO END-OF-FILE-SW.
057200     SET FIL-IDX TO 1.
057300     PERFORM 3046-RETURN-ONE-FILE
057400         UNTIL END-OF-FILE.
057500     MOVE 'N' TO END-OF-FILE-SW.
057600*---------------------------------------------------------------*
057700 3046-RETURN-ONE-FILE.
057800*---------------------------------------------------------------*
057900     RETURN FIL-SORT-FILE
058000         AT END
058100             SET END-OF-FILE TO TRUE
058200         NOT AT END
058300             MOVE FSK-OBJECT-ID    TO FIL-OBJECT-ID(FIL-IDX)
058400             MOVE FSK-REPO         TO FIL-REPO(FIL-IDX)
058500             MOVE FSK-ORG          TO FIL-ORG(FIL-IDX)
058600             MOVE FSK-CID          TO FIL-CID(FIL-IDX)
058700             MOVE FSK-EID          TO FIL-EID(FIL-IDX)
058800             MOVE FSK-SID          TO FIL-SID(FIL-IDX)
058900             MOVE FSK-ROLE-NUMBER  TO FIL-ROLE-NUMBER(FIL-IDX)
059000             MOVE FSK-SORT-WEIGHT  TO FIL-SORT-WEIGHT(FIL-IDX)
059100             MOVE FSK-SHA1         TO FIL-SHA1(FIL-IDX)
059200             MOVE FSK-STORED-SIG   TO FIL-STORED-SIG(FIL-IDX)
059300             MOVE FSK-OBJECT-ID    TO FIL-RESOLVED-ID(FIL-IDX)
059400             MOVE 'N'              TO FIL-CHANGED-SW(FIL-IDX)
059500             SET FIL-IDX UP BY 1
059600     END-RETURN.
059700*---------------------------------------------------------------*
059800 4000-RESOLVE-SIGNATURES.
059900*---------------------------------------------------------------*
060000*    SIGLINK DOES THE PARENT/CHILD LINKING AND CHAIN RESOLUTION
060100*    RIGHT IN OUR TABLES - NOTHING COMES BACK BUT THE SAME FOUR
060200*    AREAS, NOW WITH RESOLVED-ID SET.
060300     CALL 'SIGLINK' USING COLLECTION-TABLE-AREA
060400                           ENTITY-TABLE-AREA
060500                           SEGMENT-TABLE-AREA
060600                           FILE-TABLE-AREA.
060700*---------------------------------------------------------------*
060800 5000-WRITE-RESULTS.
060900*---------------------------------------------------------------*
061000     PERFORM 5010-WRITE-COLLECTION-RESULTS
061100         VARYING COLL-IDX FROM 1 BY 1
061200         UNTIL COLL-IDX > WS-COLLECTION-COUNT.
061300     PERFORM 5020-WRITE-ENTITY-RESULTS
061400         VARYING ENT-IDX FROM 1 BY 1
061500         UNTIL ENT-IDX > WS-ENTITY-COUNT.
061600     PERFORM 5030-WRITE-SEGMENT-RESULTS
061700         VARYING SEG-IDX FROM 1 BY 1
061800         UNTIL SEG-IDX > WS-SEGMENT-COUNT.
061900     PERFORM 5040-WRITE-FILE-RESULTS
062000         VARYING FIL-IDX FROM 1 BY 1
062100         UNTIL FIL-IDX > WS-FILE-COUNT.
062200     COMPUTE WS-TOTAL-CHANGED = WS-COLL-CHANGED + WS-ENT-CHANGED
062300             + WS-SEG-CHANGED + WS-FIL-CHANGED.
062400*---------------------------------------------------------------*
062500 5010-WRITE-COLLECTION-RESULTS.
062600*---------------------------------------------------------------*
062700     MOVE COL-OBJECT-ID(COLL-IDX)    TO SRR-OBJECT-ID.
062800     MOVE 'collection'                TO SRR-MODEL.
062900     MOVE COL-RESOLVED-ID(COLL-IDX)  TO SRR-NEW-SIGNATURE-ID.
063000     IF COL-RESOLVED-ID(COLL-IDX) = COL-STORED-SIG(COLL-IDX)
063100         SET SRR-SIGNATURE-UNCHANGED TO TRUE
063200     ELSE
063300         SET SRR-SIGNATURE-CHANGED TO TRUE
063400         ADD 1 TO WS-COLL-CHANGED
063500     END-IF.
063600     WRITE SIGNATURE-RESULT-RECORD.
063700*---------------------------------------------------------------*
063800 5020-WRITE-ENTITY-RESULTS.
063900*---------------------------------------------------------------*
064000     MOVE ENT-OBJECT-ID(ENT-IDX)     TO SRR-OBJECT-ID.
064100     MOVE 'entity'                    TO SRR-MODEL.
064200     MOVE ENT-RESOLVED-ID(ENT-IDX)   TO SRR-NEW-SIGNATURE-ID.
064300     IF ENT-RESOLVED-ID(ENT-IDX) = ENT-STORED-SIG(ENT-IDX)
064400         SET SRR-SIGNATURE-UNCHANGED TO TRUE
064500     ELSE
064600         SET SRR-SIGNATURE-CHANGED TO TRUE
064700         ADD 1 TO WS-ENT-CHANGED
064800     END-IF.
064900     WRITE SIGNATURE-RESULT-RECORD.
065000*---------------------------------------------------------------*
065100 5030-WRITE-SEGMENT-RESULTS.
065200*---------------------------------------------------------------*
065300     MOVE SEG-OBJECT-ID(SEG-IDX)     TO SRR-OBJECT-ID.
065400     MOVE 'segment'                   TO SRR-MODEL.
065500     MOVE SEG-RESOLVED-ID(SEG-IDX)   TO SRR-NEW-SIGNATURE-ID.
065600     IF SEG-RESOLVED-ID(SEG-IDX) = SEG-STORED-SIG(SEG-IDX)
065700         SET SRR-SIGNATURE-UNCHANGED TO TRUE
065800     ELSE
065900         SET SRR-SIGNATURE-CHANGED TO TRUE
066000         ADD 1 TO WS-SEG-CHANGED
066100     END-IF.
066200     WRITE SIGNATURE-RESULT-RECORD.
066300*---------------------------------------------------------------*
066400 5040-WRITE-FILE-RESULTS.
066500*---------------------------------------------------------------*
066600     MOVE FIL-OBJECT-ID(FIL-IDX)     TO SRR-OBJECT-ID.
066700     MOVE 'file'                      TO SRR-MODEL.
066800     MOVE FIL-RESOLVED-ID(FIL-IDX)   TO SRR-NEW-SIGNATURE-ID.
066900     IF FIL-RESOLVED-ID(FIL-IDX) = FIL-STORED-SIG(FIL-IDX)
067000         SET SRR-SIGNATURE-UNCHANGED TO TRUE
067100     ELSE
067200         SET SRR-SIGNATURE-CHANGED TO TRUE
067300         ADD 1 TO WS-FIL-CHANGED
067400     END-IF.
067500     WRITE SIGNATURE-RESULT-RECORD.
067600*---------------------------------------------------------------*
067700 6000-CLOSE-FILES.
067800*---------------------------------------------------------------*
067900     CLOSE OBJECT-METADATA-FILE
068000           SIGNATURE-RESULTS-FILE.
068100*---------------------------------------------------------------*
068200 7000-DISPLAY-RUN-SUMMARY.
068300*---------------------------------------------------------------*
068400     DISPLAY 'SIGASSGN RUN SUMMARY - ' WS-ISO-TIMESTAMP.
068500     DISPLAY '  COLLECTIONS PROCESSED . . ' WS-COLLECTION-COUNT
068600         '  CHANGED . . ' WS-COLL-CHANGED.
068700     DISPLAY '  ENTITIES    PROCESSED . . ' WS-ENTITY-COUNT
068800         '  CHANGED . . ' WS-ENT-CHANGED.
068900     DISPLAY '  SEGMENTS    PROCESSED . . ' WS-SEGMENT-COUNT
069000         '  CHANGED . . ' WS-SEG-CHANGED.
069100     DISPLAY '  FILES       PROCESSED . . ' WS-FILE-COUNT
069200         '  CHANGED . . ' WS-FIL-CHANGED.
069300     DISPLAY '  TOTAL OBJECTS CHANGED  . . ' WS-TOTAL-CHANGED.
069400*---------------------------------------------------------------*
069500 9900-ABEND-RUN.
069600*---------------------------------------------------------------*
069700     DISPLAY 'SIGASSGN: ABNORMAL TERMINATION'.
069800     MOVE 16 TO RETURN-CODE.
069900     GOBACK.
