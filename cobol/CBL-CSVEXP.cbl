000100*===============================================================*
000110* PROGRAM NAME:    CSVEXP
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENANCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 08/18/97  DAVID QUINTERO  CREATED.  READS THE FIXED-WIDTH OBJECTDQ081897
000180*                           EXTRACT AND WRITES THE QUOTED CATALOG
000190*                           CSV FEED, HEADER ROW FIRST.
000200* 08/25/97  DAVID QUINTERO  FIELD DICTIONARY NOW DRIVES WHICH     DQ082597
000210*                           COLUMNS GO OUT - CSV-EXCLUDED FIELDS
000220*                           ARE DROPPED BEFORE THE HEADER IS EVEN
000230*                           BUILT.
000240* 09/03/97  DAVID QUINTERO  FILE-MODEL ROWS NOW CARRY THEIR OWN   DQ090397
000250*                           OBJECT ID A SECOND TIME, AS FILE_ID,
000260*                           SINCE THE PARTNER FEED NEEDS A FILE
000270*                           KEY COLUMN ON EVERY FILE ROW.
000280* 04/30/01  ED ACKERMAN     ADDED 1400-BUILD-ENTITY-PATH TO TRACE EA043001
000290*                           AN ENTITY ROW'S COLLECTION LINEAGE TO
000300*                           THE JOB LOG WHILE WE CHASE DOWN A
000310*                           MIS-FILED ENTITY FOR THE PARTNER.
000320* 02/09/99  ED ACKERMAN     Y2K - WS-CURRENT-YY WIDENED, SEE      EA020999
000330*                           COPYLIB DATESTMP.
000340* 06/11/02  ED ACKERMAN     REQUEST #4462/#4463 - PARTNER REJECTEDEA061102
000350*                           A BATCH: 1400-BUILD-ENTITY-PATH WAS
000360*                           STRINGING MODEL/OBJECT-ID, NOT THE
000370*                           REAL COLLECTION-ID/FILES/ENTITY-ID
000380*                           SHAPE, AND 4100-WRITE-DATA-ROW WAS
000390*                           HARD-CODING ID/TITLE/DESCRIPTION
000400*                           INSTEAD OF WALKING THE SAME EXPORT
000410*                           COLUMN TABLE THE HEADER ROW USES -
000420*                           A CSV-EXCLUDED FIELD LEFT THE HEADER
000430*                           SHORT OF THE DATA ROWS.  BOTH FIXED.
000440* 07/29/02  ED ACKERMAN     REQUEST #4472 - 1400-BUILD-ENTITY-    EA072902
000450*                           PATH WAS STRINGING '/FILES/' AND
000460*                           '/ENTITY.JSON' IN UPPERCASE - THE
000470*                           PARTNER'S DIRECTORY NAMES ARE ALL
000480*                           LOWER CASE, SAME AS CSR-MODEL.  BOTH
000490*                           LITERALS LOWERED TO MATCH.
000500*===============================================================*
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.    CSVEXP.
000530 AUTHOR.        DAVID QUINTERO.
000540 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000550 DATE-WRITTEN.  08/18/97.
000560 DATE-COMPILED.
000570 SECURITY.      NON-CONFIDENTIAL.
000580*===============================================================*
000590 ENVIRONMENT DIVISION.
000600*---------------------------------------------------------------*
000610 CONFIGURATION SECTION.
000620*---------------------------------------------------------------*
000630 SOURCE-COMPUTER. IBM-3081.
000640 OBJECT-COMPUTER. IBM-3081.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*---------------------------------------------------------------*
000680 INPUT-OUTPUT SECTION.
000690*---------------------------------------------------------------*
000700 FILE-CONTROL.
000710     SELECT CSV-SOURCE-FILE
000720         ASSIGN TO CSVSRC
000730         FILE STATUS IS SRC-STATUS.
000740     SELECT FIELD-DICT-FILE
000750         ASSIGN TO FLDDICT
000760         FILE STATUS IS FDD-STATUS.
000770     SELECT CSV-OUT-FILE
000780         ASSIGN TO CSVOUT.
000790*===============================================================*
000800 DATA DIVISION.
000810*---------------------------------------------------------------*
000820 FILE SECTION.
000830*---------------------------------------------------------------*
000840 FD  CSV-SOURCE-FILE RECORDING MODE F.
000850 01  CSV-SOURCE-RECORD.
000860     05  CSR-OBJECT-ID               PIC X(40).
000870     05  CSR-MODEL                   PIC X(12).
000880     05  CSR-TITLE                   PIC X(60).
000890     05  CSR-DESCRIPTION             PIC X(60).
000900     05  FILLER                      PIC X(28).
000910*---------------------------------------------------------------*
000920 FD  FIELD-DICT-FILE RECORDING MODE F.
000930 01  FD-FIELD-DICT-RECORD.
000940     05  FD-FDD-FIELD-NAME           PIC X(20).
000950     05  FD-FDD-REQUIRED-FLAG        PIC X(01).
000960     05  FD-FDD-CSV-EXCLUDED         PIC X(01).
000970     05  FILLER                      PIC X(18).
000980*---------------------------------------------------------------*
000990 FD  CSV-OUT-FILE RECORDING MODE F.
001000 01  CSV-OUT-RECORD                  PIC X(202).
001010*---------------------------------------------------------------*
001020 WORKING-STORAGE SECTION.
001030*---------------------------------------------------------------*
001040 COPY FLDDIC.
001050 COPY DATESTMP.
001060*---------------------------------------------------------------*
001070 01  WS-EXPORT-COLUMN-AREA.
001080     05  WS-EXPORT-COLUMN-COUNT      PIC 9(02) COMP VALUE 0.
001090     05  WS-EXPORT-COLUMN-TABLE OCCURS 6 TIMES
001100             INDEXED BY EXP-IDX.
001110         10  EXC-COLUMN-NAME         PIC X(20).
001120 01  WS-EXPORT-COLUMN-ALT REDEFINES
001130         WS-EXPORT-COLUMN-AREA       PIC X(122).
001140*---------------------------------------------------------------*
001150 01  WS-CSV-LINE-WORK.
001160     05  WS-CSV-LINE-TEXT            PIC X(200).
001170 01  WS-CSV-LINE-CHARS REDEFINES
001180         WS-CSV-LINE-WORK.
001190     05  WS-CSV-LINE-CHAR OCCURS 200 TIMES
001200                                     PIC X(01).
001210*---------------------------------------------------------------*
001220 77  WS-ENTITY-PATH-WORK             PIC X(80) VALUE SPACES.
001230 77  WS-COLLECTION-PATH-WORK         PIC X(32) VALUE SPACES.
001240*---------------------------------------------------------------*
001250 01  WS-EPATH-ID-PART-TABLE.
001260     05  WS-EPATH-ID-PART OCCURS 4 TIMES
001270                                     PIC X(10).
001280     05  FILLER                      PIC X(04).
001290*---------------------------------------------------------------*
001300 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001310*---------------------------------------------------------------*
001320     05  SRC-STATUS                  PIC X(02) VALUE '00'.
001330     05  FDD-STATUS                  PIC X(02) VALUE '00'.
001340     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
001350         88  END-OF-FILE                        VALUE 'Y'.
001360     05  FDD-EOF-SW                  PIC X(01) VALUE 'N'.
001370         88  FDD-END-OF-FILE                     VALUE 'Y'.
001380     05  IS-FILE-MODEL-SW            PIC X(01) VALUE 'N'.
001390         88  IS-FILE-MODEL                       VALUE 'Y'.
001400     05  WS-STRING-PTR               PIC 9(03) COMP VALUE 1.
001410     05  WS-ROWS-WRITTEN             PIC 9(06) COMP VALUE 0.
001420     05  FILLER                      PIC X(04).
001430*---------------------------------------------------------------*
001440*    WS-DATE-TIME-ACCEPT-AREA IS SIZED TO EXACTLY MATCH WHAT
001450*    ACCEPT FROM DATE HANDS BACK - NO FILLER PAD HERE.
001460 01  WS-DATE-TIME-ACCEPT-AREA.
001470     05  WS-ACCEPT-YY                PIC 9(02).
001480     05  WS-ACCEPT-MM                PIC 9(02).
001490     05  WS-ACCEPT-DD                PIC 9(02).
001500*===============================================================*
001510 PROCEDURE DIVISION.
001520*---------------------------------------------------------------*
001530 0000-MAIN-PROCESSING.
001540*---------------------------------------------------------------*
001550     PERFORM 1000-INITIALIZATION.
001560     PERFORM 4000-WRITE-HEADER-ROW.
001570     PERFORM 2000-READ-SOURCE-RECORD.
001580     PERFORM 2100-PROCESS-ONE-SOURCE-RECORD
001590         UNTIL END-OF-FILE.
001600     DISPLAY 'CSVEXP - ROWS WRITTEN ' WS-ROWS-WRITTEN.
001610     PERFORM 6000-CLOSE-FILES.
001620     GOBACK.
001630*---------------------------------------------------------------*
001640* BANNER - 1000 SERIES OPENS FILES, LOADS THE FIELD DICTIONARY
001650* AND SELECTS THE COLUMNS THIS RUN WILL EXPORT.
001660*---------------------------------------------------------------*
001670 1000-INITIALIZATION.
001680*---------------------------------------------------------------*
001690     OPEN INPUT  CSV-SOURCE-FILE
001700                 FIELD-DICT-FILE.
001710     OPEN OUTPUT CSV-OUT-FILE.
001720     PERFORM 1100-ACCEPT-RUN-DATE.
001730     PERFORM 1200-LOAD-FIELD-DICTIONARY.
001740     PERFORM 1300-SELECT-EXPORT-FIELDS.
001750*---------------------------------------------------------------*
001760 1100-ACCEPT-RUN-DATE.
001770*---------------------------------------------------------------*
001780     ACCEPT WS-DATE-TIME-ACCEPT-AREA FROM DATE.
001790     IF WS-ACCEPT-YY < 50
001800         COMPUTE WS-CURRENT-YY = 2000 + WS-ACCEPT-YY
001810     ELSE
001820         COMPUTE WS-CURRENT-YY = 1900 + WS-ACCEPT-YY
001830     END-IF.
001840     MOVE WS-ACCEPT-MM TO WS-CURRENT-MM.
001850     MOVE WS-ACCEPT-DD TO WS-CURRENT-DD.
001860*---------------------------------------------------------------*
001870 1200-LOAD-FIELD-DICTIONARY.
001880*---------------------------------------------------------------*
001890     MOVE 0 TO WS-DICT-COUNT.
001900     READ FIELD-DICT-FILE
001910         AT END MOVE 'Y' TO FDD-EOF-SW.
001920     PERFORM 1210-FILE-ONE-DICT-ENTRY
001930         UNTIL FDD-END-OF-FILE.
001940*---------------------------------------------------------------*
001950 1210-FILE-ONE-DICT-ENTRY.
001960*---------------------------------------------------------------*
001970     ADD 1 TO WS-DICT-COUNT.
001980     SET DICT-IDX TO WS-DICT-COUNT.
001990     MOVE FD-FDD-FIELD-NAME    TO DCT-FIELD-NAME(DICT-IDX).
002000     MOVE FD-FDD-REQUIRED-FLAG TO DCT-REQUIRED-FLAG(DICT-IDX).
002010     MOVE FD-FDD-CSV-EXCLUDED  TO DCT-CSV-EXCLUDED(DICT-IDX).
002020     READ FIELD-DICT-FILE
002030         AT END MOVE 'Y' TO FDD-EOF-SW.
002040*---------------------------------------------------------------*
002050* BANNER - 1300 SELECTS EVERY DICTIONARY FIELD NOT FLAGGED
002060* CSV-EXCLUDED AS AN EXPORT COLUMN.
002070*---------------------------------------------------------------*
002080 1300-SELECT-EXPORT-FIELDS.
002090*---------------------------------------------------------------*
002100     MOVE SPACES TO WS-EXPORT-COLUMN-ALT.
002110     MOVE 0 TO WS-EXPORT-COLUMN-COUNT.
002120     PERFORM 1310-SELECT-ONE-FIELD
002130         VARYING DICT-IDX FROM 1 BY 1
002140         UNTIL DICT-IDX > WS-DICT-COUNT.
002150*---------------------------------------------------------------*
002160 1310-SELECT-ONE-FIELD.
002170*---------------------------------------------------------------*
002180     IF NOT DCT-EXCLUDED(DICT-IDX)
002190         ADD 1 TO WS-EXPORT-COLUMN-COUNT
002200         SET EXP-IDX TO WS-EXPORT-COLUMN-COUNT
002210         MOVE DCT-FIELD-NAME(DICT-IDX) TO
002220                 EXC-COLUMN-NAME(EXP-IDX)
002230     END-IF.
002240*---------------------------------------------------------------*
002250* BANNER - 1400 TRACES AN ENTITY'S PATH BACK TO ITS COLLECTION
002260* FOR THE JOB LOG.  DOCUMENTATION ONLY - NOT WRITTEN TO ANY FILE.
002270* 06/11/02 EA - REQUEST #4462, WAS STRINGING MODEL/OBJECT-ID,
002280*           WHICH IS NOT THE PARTNER'S DIRECTORY CONVENTION AT
002290*           ALL.  REBUILT TO THE REAL SHAPE - COLLECTION-ID/
002300*           FILES/ENTITY-ID, PLUS THE ENTITY.JSON RECORD NAME.
002310*---------------------------------------------------------------*
002320 1400-BUILD-ENTITY-PATH.
002330*---------------------------------------------------------------*
002340     MOVE SPACES TO WS-EPATH-ID-PART-TABLE.
002350     UNSTRING CSR-OBJECT-ID DELIMITED BY '-'
002360         INTO WS-EPATH-ID-PART(1) WS-EPATH-ID-PART(2)
002370              WS-EPATH-ID-PART(3) WS-EPATH-ID-PART(4).
002380     MOVE SPACES TO WS-COLLECTION-PATH-WORK.
002390     MOVE 1 TO WS-STRING-PTR.
002400     STRING WS-EPATH-ID-PART(1) DELIMITED BY SPACE
002410            '-'                 DELIMITED BY SIZE
002420            WS-EPATH-ID-PART(2) DELIMITED BY SPACE
002430            '-'                 DELIMITED BY SIZE
002440            WS-EPATH-ID-PART(3) DELIMITED BY SPACE
002450         INTO WS-COLLECTION-PATH-WORK
002460         WITH POINTER WS-STRING-PTR.
002470     MOVE SPACES TO WS-ENTITY-PATH-WORK.
002480     MOVE 1 TO WS-STRING-PTR.
002490     STRING WS-COLLECTION-PATH-WORK DELIMITED BY SPACE
002500            '/files/'              DELIMITED BY SIZE
002510            CSR-OBJECT-ID          DELIMITED BY SPACE
002520            '/entity.json'         DELIMITED BY SIZE
002530         INTO WS-ENTITY-PATH-WORK
002540         WITH POINTER WS-STRING-PTR.
002550     DISPLAY 'CSVEXP - ENTITY RECORD PATH - ' WS-ENTITY-PATH-WORK.
002560*---------------------------------------------------------------*
002570* BANNER - 2000 SERIES READS THE SOURCE EXTRACT AND WRITES ONE
002580* QUOTED CSV DATA ROW PER SOURCE RECORD.
002590*---------------------------------------------------------------*
002600 2000-READ-SOURCE-RECORD.
002610*---------------------------------------------------------------*
002620     READ CSV-SOURCE-FILE
002630         AT END MOVE 'Y' TO END-OF-FILE-SW.
002640*---------------------------------------------------------------*
002650 2100-PROCESS-ONE-SOURCE-RECORD.
002660*---------------------------------------------------------------*
002670     IF CSR-MODEL(1:4) = 'file'
002680         SET IS-FILE-MODEL TO TRUE
002690     ELSE
002700         MOVE 'N' TO IS-FILE-MODEL-SW
002710     END-IF.
002720     CALL 'NORMTEXT' USING CSR-TITLE.
002730     CALL 'NORMTEXT' USING CSR-DESCRIPTION.
002740     IF CSR-MODEL(1:6) = 'entity'
002750         PERFORM 1400-BUILD-ENTITY-PATH
002760     END-IF.
002770     PERFORM 4100-WRITE-DATA-ROW.
002780     ADD 1 TO WS-ROWS-WRITTEN.
002790     PERFORM 2000-READ-SOURCE-RECORD.
002800*---------------------------------------------------------------*
002810* BANNER - 4000 SERIES BUILDS AND WRITES THE QUOTED, CRLF-
002820* TERMINATED CSV LINES - HEADER ROW, THEN ONE ROW PER OBJECT.
002830*---------------------------------------------------------------*
002840 4000-WRITE-HEADER-ROW.
002850*---------------------------------------------------------------*
002860     MOVE SPACES TO WS-CSV-LINE-WORK.
002870     MOVE 1 TO WS-STRING-PTR.
002880     IF WS-EXPORT-COLUMN-COUNT > 0
002890         STRING '"FILE_ID"' DELIMITED BY SIZE
002900             INTO WS-CSV-LINE-TEXT
002910             WITH POINTER WS-STRING-PTR
002920     END-IF.
002930     PERFORM 4010-STRING-ONE-HEADER-NAME
002940         VARYING EXP-IDX FROM 1 BY 1
002950         UNTIL EXP-IDX > WS-EXPORT-COLUMN-COUNT.
002960     PERFORM 4900-EMIT-CSV-LINE.
002970*---------------------------------------------------------------*
002980 4010-STRING-ONE-HEADER-NAME.
002990*---------------------------------------------------------------*
003000     STRING ',"'                       DELIMITED BY SIZE
003010            EXC-COLUMN-NAME(EXP-IDX)    DELIMITED BY SPACE
003020            '"'                         DELIMITED BY SIZE
003030         INTO WS-CSV-LINE-TEXT
003040         WITH POINTER WS-STRING-PTR.
003050*---------------------------------------------------------------*
003060 4100-WRITE-DATA-ROW.
003070* 06/11/02 EA - REQUEST #4463, DATA ROW NOW WALKS
003080*           WS-EXPORT-COLUMN-TABLE THE SAME WAY 4000 WALKS IT
003090*           FOR THE HEADER - A CSV-EXCLUDED FIELD WAS COMING
003100*           OUT OF THE HEADER BUT STILL LANDING IN EVERY DATA
003110*           ROW, ONE COLUMN SHORT OF THE HEADER COUNT.
003120*---------------------------------------------------------------*
003130     MOVE SPACES TO WS-CSV-LINE-WORK.
003140     MOVE 1 TO WS-STRING-PTR.
003150     IF WS-EXPORT-COLUMN-COUNT > 0
003160         IF IS-FILE-MODEL
003170             STRING '"'             DELIMITED BY SIZE
003180                    CSR-OBJECT-ID   DELIMITED BY SPACE
003190                    '"'             DELIMITED BY SIZE
003200                 INTO WS-CSV-LINE-TEXT
003210                 WITH POINTER WS-STRING-PTR
003220         ELSE
003230             STRING '""'            DELIMITED BY SIZE
003240                 INTO WS-CSV-LINE-TEXT
003250                 WITH POINTER WS-STRING-PTR
003260         END-IF
003270     END-IF.
003280     PERFORM 4110-STRING-ONE-DATA-VALUE
003290         VARYING EXP-IDX FROM 1 BY 1
003300         UNTIL EXP-IDX > WS-EXPORT-COLUMN-COUNT.
003310     PERFORM 4900-EMIT-CSV-LINE.
003320*---------------------------------------------------------------*
003330 4110-STRING-ONE-DATA-VALUE.
003340*---------------------------------------------------------------*
003350     STRING ',"'                     DELIMITED BY SIZE
003360         INTO WS-CSV-LINE-TEXT
003370         WITH POINTER WS-STRING-PTR.
003380     EVALUATE EXC-COLUMN-NAME(EXP-IDX)
003390         WHEN 'ID'
003400             STRING CSR-OBJECT-ID  DELIMITED BY SPACE
003410                 INTO WS-CSV-LINE-TEXT
003420                 WITH POINTER WS-STRING-PTR
003430         WHEN 'TITLE'
003440             STRING CSR-TITLE      DELIMITED BY SIZE
003450                 INTO WS-CSV-LINE-TEXT
003460                 WITH POINTER WS-STRING-PTR
003470         WHEN 'DESCRIPTION'
003480             STRING CSR-DESCRIPTION DELIMITED BY SIZE
003490                 INTO WS-CSV-LINE-TEXT
003500                 WITH POINTER WS-STRING-PTR
003510         WHEN OTHER
003520             CONTINUE
003530     END-EVALUATE.
003540     STRING '"'                      DELIMITED BY SIZE
003550         INTO WS-CSV-LINE-TEXT
003560         WITH POINTER WS-STRING-PTR.
003570*---------------------------------------------------------------*
003580 4900-EMIT-CSV-LINE.
003590*---------------------------------------------------------------*
003600     MOVE SPACES TO CSV-OUT-RECORD.
003610     MOVE WS-CSV-LINE-TEXT TO CSV-OUT-RECORD(1:200).
003620     MOVE X'0D' TO CSV-OUT-RECORD(201:1).
003630     MOVE X'0A' TO CSV-OUT-RECORD(202:1).
003640     WRITE CSV-OUT-RECORD.
003650*---------------------------------------------------------------*
003660 6000-CLOSE-FILES.
003670*---------------------------------------------------------------*
003680     CLOSE CSV-SOURCE-FILE
003690           FIELD-DICT-FILE
003700           CSV-OUT-FILE.
